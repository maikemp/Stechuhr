000010 identification            division.
000020*>========================================
000030*>
000040 program-id.              stfill.
000050 author.                  R J Allsop.
000060 installation.            Applewood Computers - Stechuhr Suite.
000070 date-written.            19/11/91.
000080 date-compiled.
000090 security.                Company confidential - payroll bureau use only.
000100*>
000110*>***************************************************************
000120*>                                                              *
000130*>   STFILL - Missing-Day Fill Batch                             *
000140*>                                                              *
000150*>   Walks DAYFILE in date order and, for every day strictly      *
000160*>   before the run's cutoff date with no clocking at all,        *
000170*>   credits the worker with exactly the expected hours for that  *
000180*>   weekday and a nil saldo - covering the clocking cards that   *
000190*>   never made it onto a posting run (holiday, sickness not      *
000200*>   reported through Stechuhr, lost cards and the like).         *
000210*>                                                              *
000220*>***************************************************************
000230*>
000240*> Change log.
000250*> ----------
000260*> 19/11/91 rja -        Created for the first fill-in-arrears
000270*>                       run, requested after the 1991 audit
000280*>                       found two years of unposted clocking
000290*>                       cards sitting in a drawer at Luton.
000300*> 09/02/99 kjm -        Y2K: cutoff date argument confirmed 9(8)
000310*>                       CCYYMMDD.  Ref Y2K-0114.
000320*> 05/10/01 djp -        Picks up the parameter record once at
000330*>                       start-up and passes it to STMAP07 for
000340*>                       every day, instead of re-reading PARMFILE
000350*>                       per record.
000360*> 07/03/01 djp -        Now walks the calendar day by day from the
000370*>                       earliest tracked date instead of relying
000380*>                       on whatever rows happen to exist on
000390*>                       DAYFILE - a weekday nobody ever clocked
000400*>                       onto at all had no row to visit and was
000410*>                       silently skipped.  Builds and writes a
000420*>                       blank day record for such a weekday before
000430*>                       asking STMAP07 to fill it.  Ref HELP-2201.
000440*> 13/06/03 djp -        Removed the days-read/days-filled dump
000450*>                       fields picked up in the last pass - the
000460*>                       plain counters were already being traced
000470*>                       to the job log at end of run, the dump
000480*>                       pair just printed the same figures a
000490*>                       second time.  STMAP02's answer for a
000500*>                       built blank day is now checked here
000510*>                       before it is written away, same as the
000520*>                       rest of the suite.  Ref HELP-2297.
000530*>
000540 environment               division.
000550*>========================================
000560 configuration              section.
000570 special-names.
000580     class  ws-digits-only   is  "0" thru "9".
000590*>
000600 input-output              section.
000610 file-control.
000620 copy "selstday.cob".
000630 copy "selstprm.cob".
000640*>
000650 data                      division.
000660*>========================================
000670 file section.
000680*>--------------------------------------
000690 copy "fdstday.cob".
000700 copy "fdstprm.cob".
000710*>
000720 working-storage section.
000730*>--------------------------------------
000740 77  day-status                pic xx.
000750 77  prm-status                pic xx.
000760 77  ws-day-eof                pic x       value "N".
000770     88  ws-no-more-days           value "Y".
000780 77  ws-no-tracked-data        pic x       value "N".
000790     88  ws-dayfile-is-empty       value "Y".
000800 77  ws-day-found-switch       pic x.
000810     88  ws-day-was-found          value "Y".
000820 77  ws-weekday-of-walk        pic 9       comp.
000830 77  ws-days-read              pic 9(7)    comp.
000840 77  ws-days-filled            pic 9(7)    comp.
000850*>
000860 01  ws-map07-call-area.
000870     03  ws-call07-cutoff-date   pic 9(8).
000880     03  ws-call07-filled-flag   pic x.
000890     03  filler                  pic x(20).
000900*>
000910 01  ws-map04-call-area.
000920     03  ws-call04-function      pic x.
000930     03  ws-call04-date-in       pic 9(8).
000940     03  ws-call04-date-out      pic 9(8).
000950     03  ws-call04-weekday-out   pic 9.
000960     03  filler                  pic x(20).
000970*>
000980*>   STMAP02's expected-hours answer is checked again here before
000990*>   a built blank day is written away - see AA032.  The field
001000*>   itself never leaves this block, it is only ever built and
001010*>   then filled in the same run.
001020 01  ws-map02-call-area.
001030     03  ws-call02-function      pic x.
001040     03  ws-call02-weekday       pic 9.
001050     03  ws-call02-year          pic 9(4).
001060     03  ws-call02-exp-hours     pic 9(2)v9(2).
001070     03  ws-call02-exp-hours-r  redefines  ws-call02-exp-hours.
001080         05  ws-call02-exp-whole   pic 99.
001090         05  ws-call02-exp-frac    pic 99.
001100     03  ws-call02-travel-min    pic 9(2).
001110     03  ws-call02-co-bal        pic s9(4)v9(2).
001120     03  filler                  pic x(20).
001130*>
001140*>   Cutoff date off the command argument, split so it can be
001150*>   shown on the banner line below in the same CCYY-MM-DD shape
001160*>   as every other report in the suite.
001170 01  ws-cutoff-work            pic 9(8).
001180     03  ws-cutoff-work-r  redefines  ws-cutoff-work.
001190         05  ws-cutoff-ccyy    pic 9(4).
001200         05  ws-cutoff-mm      pic 99.
001210         05  ws-cutoff-dd      pic 99.
001220*>
001230*>   The day currently being walked, split the same way so each
001240*>   day's weekday lookup (via STMAP04) has a plain CCYYMMDD to
001250*>   pass and AA015/AA030 can still read off the pieces if the
001260*>   walk needs to be traced by hand during a support call.
001270 01  ws-walk-date              pic 9(8).
001280     03  ws-walk-date-r  redefines  ws-walk-date.
001290         05  ws-walk-ccyy      pic 9(4).
001300         05  ws-walk-mm        pic 99.
001310         05  ws-walk-dd        pic 99.
001320 linkage                   section.
001330*>--------------------------------------
001340 01  lk-cutoff-date            pic 9(8).
001350*>
001360 procedure division  chaining  lk-cutoff-date.
001370*>========================================
001380*>
001390 aa000-main-line.
001400     move     lk-cutoff-date  to  ws-cutoff-work.
001410     display  "stfill - cutoff date " ws-cutoff-ccyy "-" ws-cutoff-mm
001420              "-" ws-cutoff-dd.
001430     perform  aa010-open-files  thru  aa010-exit.
001440*>
001450*>   Nothing to walk at all if DAYFILE opened empty - AA015 sets
001460*>   the no-tracked-data switch rather than aborting, since an
001470*>   empty DAYFILE on a brand new site is entirely normal.
001480     if       not ws-no-more-days
001490              perform  aa015-find-start-date  thru  aa015-exit
001500              if     not ws-dayfile-is-empty
001510                     perform  aa030-process-day  thru  aa030-exit
001520                              until  ws-walk-date  >=  ws-cutoff-work.
001530     display  "stfill - days read    " ws-days-read.
001540     display  "stfill - days filled  " ws-days-filled.
001550     perform  aa090-close-files thru  aa090-exit.
001560     goback.
001570*>
001580 aa010-open-files.
001590     move     0  to  ws-days-read  ws-days-filled.
001600     open     input   prm-file.
001610     if       prm-status  not =  "00"
001620              display  "stfill - cannot open parmfile - status " prm-status
001630              move  "Y"  to  ws-day-eof
001640              go to  aa010-exit.
001650     read     prm-file  into  st-parameter-record.
001660     close    prm-file.
001670     open     i-o     day-file.
001680     if       day-status  not =  "00"
001690              display  "stfill - cannot open dayfile - status " day-status
001700              move  "Y"  to  ws-day-eof.
001710 aa010-exit.    exit.
001720*>
001730*>   The earliest existing row on DAYFILE is where the walk
001740*>   starts - anything before that was never tracked by Stechuhr
001750*>   at all and is out of scope for the fill run.  Ref HELP-2201.
001760 aa015-find-start-date.
001770     read     day-file  next  record  into  st-day-record.
001780     if       day-status  not =  "00"
001790              move  "Y"  to  ws-no-tracked-data
001800     else
001810              move  std-date  to  ws-walk-date.
001820 aa015-exit.    exit.
001830*>
001840 aa030-process-day.
001850     move     "W"  to  ws-call04-function.
001860     move     ws-walk-date  to  ws-call04-date-in.
001870     call     "stmap04"  using  ws-map04-call-area.
001880     move     ws-call04-weekday-out  to  ws-weekday-of-walk.
001890     if       ws-weekday-of-walk  >=  1  and  ws-weekday-of-walk  <=  5
001900              perform  aa031-process-one-weekday  thru  aa031-exit.
001910     move     "A"  to  ws-call04-function.
001920     move     ws-walk-date  to  ws-call04-date-in.
001930     call     "stmap04"  using  ws-map04-call-area.
001940     move     ws-call04-date-out  to  ws-walk-date.
001950 aa030-exit.    exit.
001960*>
001970 aa031-process-one-weekday.
001980     add      1  to  ws-days-read.
001990     move     ws-walk-date  to  std-date.
002000     move     "Y"  to  ws-day-found-switch.
002010     read     day-file  into  st-day-record
002020              invalid  key
002030                       move  "N"  to  ws-day-found-switch
002040                       perform  aa032-build-blank-day  thru  aa032-exit.
002050     move     lk-cutoff-date  to  ws-call07-cutoff-date.
002060     call     "stmap07"  using  st-day-record
002070                               st-parameter-record
002080                               ws-map07-call-area.
002090     if       ws-call07-filled-flag  =  "Y"
002100              add     1  to  ws-days-filled
002110              if     ws-day-was-found
002120                     rewrite  st-day-record
002130              else
002140                     write    day-file  from  st-day-record
002150     else
002160        if    not ws-day-was-found
002170              write    day-file  from  st-day-record.
002180 aa031-exit.    exit.
002190*>
002200 aa032-build-blank-day.
002210     move     spaces                 to  st-day-record.
002220     move     ws-walk-date           to  std-date.
002230     move     ws-weekday-of-walk     to  std-weekday.
002240     move     "N"   to  std-ein-present (1)    std-ein-present (2)
002250                         std-ein-present (3)    std-ein-present (4)
002260                         std-ein-present (5).
002270     move     "N"   to  std-aus-present (1)    std-aus-present (2)
002280                         std-aus-present (3)    std-aus-present (4)
002290                         std-aus-present (5).
002300     move     "N"   to  std-hours-present (1)   std-hours-present (2)
002310                         std-hours-present (3)   std-hours-present (4)
002320                         std-hours-present (5).
002330     move     "N"   to  std-total-ind.
002340     move     0     to  std-total  std-saldo.
002350     move     "E"                    to  ws-call02-function.
002360     move     std-weekday            to  ws-call02-weekday.
002370     call     "stmap02"  using  st-parameter-record  ws-map02-call-area.
002380*>
002390*>   Defence in depth, same as STMAP07 - a blank day built here
002400*>   is about to be written straight to DAYFILE, so an
002410*>   implausible answer is caught before it ever gets there.
002420     if       ws-call02-exp-whole  >  24
002430              move  zero  to  ws-call02-exp-hours.
002440     move     ws-call02-exp-hours    to  std-expected.
002450 aa032-exit.    exit.
002460*>
002470 aa090-close-files.
002480     close    day-file.
002490 aa090-exit.    exit.
002500*>
