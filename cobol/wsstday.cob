000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Worker Day        *
000400*>           (Stechuhr) File                *
000500*>     Uses STD-Date as key                  *
000600*>*******************************************
000700*>  File size 121 bytes, filler pads out for future growth.
000800*>
000900*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*>
001100*> 14/03/87 rja - Created.
001200*> 22/07/89 rja - Added STD-Blk-Hours-Ind, separate from the time
001300*>                fields, after two payroll queries where a genuine
001400*>                00:00 Aus stamp was being read back as "no stamp".
001500*> 19/11/91 rja - Block table widened from 3 to 5 for the new
001600*>                split-shift site staff.
001700*> 09/02/99 kjm - Y2K: STD-Date and the block time fields confirmed
001800*>                four-digit year safe (STD-Date was already 9(8)
001900*>                CCYYMMDD).  No change needed - logged for the
002000*>                Year 2000 audit file, ref Y2K-0114.
002050*> 07/03/01 djp - STD-Blk-Hours/STD-Total/STD-Expected/STD-Saldo
002060*>                switched to COMP-3, same as Emp-Rate and the other
002070*>                packed decimals over in the payroll master - no
002080*>                reason the hours fields should be the odd ones
002090*>                left as zoned DISPLAY.  Ref HELP-2201.
002100*>
002200 01  ST-Day-Record.
002300     03  STD-Date            pic 9(8).
002400     03  STD-Date-R  redefines  STD-Date.
002500         05  STD-Date-CCYY   pic 9(4).
002600         05  STD-Date-MM     pic 99.
002700         05  STD-Date-DD     pic 99.
002800     03  STD-Weekday         pic 9.     *> 1=Mon ... 7=Sun
002900     03  STD-Status          pic x(6).  *> OFFICE, HOME, KRANK or spaces
003000     03  STD-Blocks          occurs 5.
003100         05  STD-Blk-Ein         pic 9(4).     *> HHMM
003200         05  STD-Blk-Ein-Ind     pic x.
003300             88  STD-Ein-Present     value "Y".
003400             88  STD-Ein-Absent      value "N".
003500         05  STD-Blk-Aus         pic 9(4).     *> HHMM
003600         05  STD-Blk-Aus-Ind     pic x.
003700             88  STD-Aus-Present     value "Y".
003800             88  STD-Aus-Absent      value "N".
003900         05  STD-Blk-Hours       pic s9(2)v9(2)  comp-3.
004000         05  STD-Blk-Hours-Ind   pic x.
004100             88  STD-Hours-Present   value "Y".
004200             88  STD-Hours-Absent    value "N".
004300     03  STD-Total           pic s9(2)v9(2)  comp-3.
004400     03  STD-Total-Ind       pic x.
004500         88  STD-Total-Present      value "Y".
004600         88  STD-Total-Absent       value "N".
004700     03  STD-Expected        pic 9(2)v9(2)   comp-3.
004800     03  STD-Saldo           pic s9(2)v9(2)  comp-3.
004900     03  filler              pic x(26).
005000*>
