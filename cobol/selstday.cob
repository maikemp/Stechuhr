000100*> SELECT For Worker Day (Stechuhr) Master File.
000200*> 14/03/87 rja - Created.
000300*> 19/11/91 rja - Changed to indexed, keyed on STD-Date, so the
000400*>                posting run can locate-or-create a day record
000500*>                without a prior sort step.
000600*>
000700     select  Day-File  assign       DAYFILE
000800                       organization indexed
000900                       access mode   dynamic
001000                       record key    STD-Date
001100                       file status   Day-Status.
001200*>
