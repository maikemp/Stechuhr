000010 identification            division.
000020*>========================================
000030*>
000040 program-id.              stmap05.
000050 author.                  R J Allsop.
000060 installation.            Applewood Computers - Stechuhr Suite.
000070 date-written.            14/03/87.
000080 date-compiled.
000090 security.                Company confidential - payroll bureau use only.
000100*>
000110*>***************************************************************
000120*>                                                              *
000130*>   STMAP05 - Stamp Application                                *
000140*>                                                              *
000150*>   Places a single Ein or Aus stamp into a Stechuhr day        *
000160*>   record, handles the sick-day override on a clock-out,       *
000170*>   and answers the "has this day got an open stamp" question   *
000180*>   used by the previous-workday warning on the posting run.    *
000190*>                                                              *
000200*>***************************************************************
000210*>
000220*> Change log.
000230*> ----------
000240*> 14/03/87 rja -        Created.
000250*> 11/05/90 rja -        Added the Home flag on the first Ein
000260*>                       and the sick-day override on Aus, for
000270*>                       the Hatfield home-office trial.
000280*> 19/11/91 rja -        Block table widened to 5 - the table-full
000290*>                       return code is now only hit on a block
000300*>                       six clock-in.
000310*> 09/02/99 kjm -        Y2K: no date content handled directly in
000320*>                       this routine.  Ref Y2K-0114.
000330*> 12/09/00 djp -        Aus placement now scans from the last
000340*>                       block backwards as the spec requires,
000350*>                       not forwards - a double-Ein day had been
000360*>                       closing the wrong block.
000370*> 07/03/01 djp -        Sick override pulled out of the Aus
000380*>                       placement into its own K function so the
000390*>                       posting run can apply it after the day
000400*>                       has been recalculated, not before - it
000410*>                       was being overwritten by the recalc on
000420*>                       every sick clock-out.  Also added the
000430*>                       Aus-strictly-after-Ein check on placement,
000440*>                       return code 3.  Ref HELP-2201.
000450*> 13/06/03 djp -        Removed the pair of trace-only dump
000460*>                       fields picked up in the last pass - a
000470*>                       stamp-application routine called once
000480*>                       per clocking card has no business
000490*>                       writing to the job log.  Return code 4
000500*>                       added instead for a transaction time
000510*>                       that is not a real clock time at all
000520*>                       (helpdesk had seen "2530" come through
000530*>                       from a faulty clock-card reader at
000540*>                       Hatfield), and the Aus-after-Ein check
000550*>                       now also refuses to trust a stored Ein
000560*>                       time that is itself not a real time.
000570*>                       Ref HELP-2297.
000580*>
000590 environment               division.
000600*>========================================
000610 configuration              section.
000620 special-names.
000630     class  ws-digits-only   is  "0" thru "9".
000640*>
000650 data                      division.
000660*>========================================
000670 working-storage section.
000680*>--------------------------------------
000690 77  ws-sub                    pic 9       comp.
000700 77  ws-sub-rev                pic 9       comp.
000710 77  ws-placed-switch          pic x.
000720     88  ws-stamp-placed           value "Y".
000730 77  ws-rejected-switch        pic x.
000740     88  ws-aus-rejected           value "Y".
000750*>
000760*>   The transaction time off the clocking card, split so it can
000770*>   be checked for a real HH:MM before it is ever written to a
000780*>   block - a card reader fault can hand this routine a reading
000790*>   that is four digits but not a time at all.  Ref HELP-2297.
000800 01  ws-txn-time-work          pic 9(4).
000810     03  ws-txn-time-work-r  redefines  ws-txn-time-work.
000820         05  ws-txn-time-hh    pic 99.
000830         05  ws-txn-time-mm    pic 99.
000840*>
000850*>   Same check applied to a block's already-stored Ein time
000860*>   when an Aus is being placed against it - AA021 below trusts
000870*>   this value for the Aus-strictly-after-Ein comparison, so it
000880*>   is worth knowing it is a real time before relying on it.
000890 01  ws-ein-time-work          pic 9(4).
000900     03  ws-ein-time-work-r  redefines  ws-ein-time-work.
000910         05  ws-ein-time-hh    pic 99.
000920         05  ws-ein-time-mm    pic 99.
000930*>
000940*>   STD-Expected comes off the day record, not off today's
000950*>   transaction - a corrupt record should not be allowed to
000960*>   credit a KRANK day with an impossible figure.  Ref HELP-2297.
000970 01  ws-expected-work          pic 9(2)v9(2).
000980     03  ws-expected-work-r  redefines  ws-expected-work.
000990         05  ws-expected-wk-whole  pic 99.
001000         05  ws-expected-wk-frac   pic 99.
001010*>
001020 linkage                   section.
001030*>--------------------------------------
001040 copy "wsstday.cob".
001050 copy "wsstm05.cob".
001060*>
001070 procedure division  using  st-day-record
001080                             st-map05-linkage.
001090*>========================================
001100*>
001110 aa000-main-line.
001120     if       lkm5-post-ein
001130              perform  aa010-post-ein       thru  aa010-exit
001140     else
001150        if    lkm5-post-aus
001160              perform  aa020-post-aus        thru  aa020-exit
001170        else
001180           if lkm5-sick-override
001190              perform  aa030-sick-override   thru  aa030-exit
001200           else
001210              perform  aa040-has-open-stamp   thru  aa040-exit.
001220     goback.
001230*>
001240 aa010-post-ein.
001250*>   A reader fault shows up as four digits that are not a time
001260*>   at all (HH over 23, or MM over 59) - reject outright before
001270*>   it ever reaches a block, same as a table-full Ein.
001280     move     lkm5-txn-time  to  ws-txn-time-work.
001290     if       ws-txn-time-hh  >  23  or  ws-txn-time-mm  >  59
001300              move  4  to  lkm5-return-code
001310              go to  aa010-exit.
001320*>
001330*>   First empty Ein slot, first to last.  Block one sets the
001340*>   day's Home/Office status.
001350     move     0    to  ws-sub.
001360     move     "N"  to  ws-placed-switch.
001370     perform   aa011-try-one-slot  thru  aa011-exit
001380               varying  ws-sub  from  1  by  1
001390               until    ws-sub  >  5.
001400     if       ws-placed-switch  =  "Y"
001410              move  0  to  lkm5-return-code
001420     else
001430              move  1  to  lkm5-return-code.
001440 aa010-exit.    exit.
001450*>
001460 aa011-try-one-slot.
001470     if        std-ein-absent (ws-sub)
001480       and     ws-placed-switch  =  "N"
001490               move  lkm5-txn-time  to  std-blk-ein (ws-sub)
001500               move  "Y"  to  std-ein-present (ws-sub)
001510               move  "Y"  to  ws-placed-switch
001520               if    ws-sub  =  1
001530                     if     lkm5-txn-home  =  "Y"
001540                            move  "HOME"    to  std-status
001550                     else
001560                            move  "OFFICE"  to  std-status
001570                     end-if
001580               end-if.
001590 aa011-exit.    exit.
001600*>
001610 aa020-post-aus.
001620*>   Scan from the last block back to the first for an open
001630*>   entry - Ein present, Aus still absent.  The sick override
001640*>   is no longer applied here - the posting run asks for it
001650*>   separately (function K) once the day has been recalculated,
001660*>   so the override is not wiped out by the recalc that follows
001670*>   immediately after an ordinary Aus.  Ref HELP-2201.
001680     move     lkm5-txn-time  to  ws-txn-time-work.
001690     if       ws-txn-time-hh  >  23  or  ws-txn-time-mm  >  59
001700              move  4  to  lkm5-return-code
001710              go to  aa020-exit.
001720     move     "N"  to  ws-placed-switch.
001730     move     "N"  to  ws-rejected-switch.
001740     perform   aa021-try-one-slot  thru  aa021-exit
001750               varying  ws-sub-rev  from  5  by  -1
001760               until    ws-sub-rev  <  1
001770               or       ws-placed-switch  =  "Y"
001780               or       ws-rejected-switch  =  "Y".
001790     if       ws-aus-rejected
001800              move  3  to  lkm5-return-code
001810              go to  aa020-exit.
001820     if       ws-placed-switch  =  "Y"
001830              move  0  to  lkm5-return-code
001840     else
001850              move  2  to  lkm5-return-code.
001860 aa020-exit.    exit.
001870*>
001880 aa021-try-one-slot.
001890     if        std-ein-present (ws-sub-rev)
001900       and     std-aus-absent  (ws-sub-rev)
001910       and     ws-placed-switch  =  "N"
001920       and     ws-rejected-switch  =  "N"
001930               move  std-blk-ein (ws-sub-rev)  to  ws-ein-time-work
001940               if    ws-ein-time-hh  >  23  or  ws-ein-time-mm  >  59
001950                     move  "Y"  to  ws-rejected-switch
001960               else
001970                 if  lkm5-txn-time  >  std-blk-ein (ws-sub-rev)
001980                     move  lkm5-txn-time  to  std-blk-aus (ws-sub-rev)
001990                     move  "Y"  to  std-aus-present (ws-sub-rev)
002000                     move  "Y"  to  ws-placed-switch
002010                 else
002020                     move  "Y"  to  ws-rejected-switch.
002030 aa021-exit.    exit.
002040*>
002050 aa030-sick-override.
002060*>   Applied by the posting run after the day has already been
002070*>   recalculated for a sick Aus - see HELP-2201.
002080     move     std-expected  to  ws-expected-work.
002090     if       ws-expected-wk-whole  >  24
002100              move  zero  to  ws-expected-work.
002110     move     "KRANK"          to  std-status.
002120     move     ws-expected-work  to  std-total.
002130     move     "Y"              to  std-total-ind.
002140     move     0                to  std-saldo.
002150 aa030-exit.    exit.
002160*>
002170 aa040-has-open-stamp.
002180     move     "N"  to  lkm5-open-stamp-flag.
002190     perform   aa041-check-one-block  thru  aa041-exit
002200               varying  ws-sub  from  1  by  1
002210               until    ws-sub  >  5.
002220 aa040-exit.    exit.
002230*>
002240 aa041-check-one-block.
002250     if        std-ein-present (ws-sub)
002260       and     std-aus-absent  (ws-sub)
002270               move  "Y"  to  lkm5-open-stamp-flag.
002280 aa041-exit.    exit.
002290*>
