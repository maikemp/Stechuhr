000010 identification            division.
000020*>========================================
000030*>
000040 program-id.              stmap07.
000050 author.                  R J Allsop.
000060 installation.            Applewood Computers - Stechuhr Suite.
000070 date-written.            14/03/87.
000080 date-compiled.
000090 security.                Company confidential - payroll bureau use only.
000100*>
000110*>***************************************************************
000120*>                                                              *
000130*>   STMAP07 - Missing-Day Fill Decision                        *
000140*>                                                              *
000150*>   Called once per day record by the fill-in-arrears and       *
000160*>   overtime balance runs.  A day strictly before the cutoff    *
000170*>   with no clock-in at all and no total yet recorded is        *
000180*>   credited with exactly its expected hours and a nil saldo -  *
000190*>   the worker is assumed to have worked a standard day.        *
000200*>                                                              *
000210*>***************************************************************
000220*>
000230*> Change log.
000240*> ----------
000250*> 19/11/91 rja -        Created for the first fill-in-arrears
000260*>                       run, requested after the 1991 audit
000270*>                       found two years of unposted clocking
000280*>                       cards sitting in a drawer at Luton.
000290*> 09/02/99 kjm -        Y2K: LKM7-Cutoff-Date confirmed 9(8)
000300*>                       CCYYMMDD.  Ref Y2K-0114.
000310*> 05/10/01 djp -        Now calls STMAP02 for the expected hours
000320*>                       instead of assuming 8.00 - a four-day
000330*>                       week site was being over-credited on
000340*>                       every filled day.
000350*> 13/06/03 djp -        Removed the pair of trace-only dump
000360*>                       fields picked up in the last pass - this
000370*>                       routine is called once per DAYFILE
000380*>                       record from inside a batch loop, it has
000390*>                       no business writing to the job log on
000400*>                       every pass.  The cutoff date now goes
000410*>                       through the same CCYYMMDD split already
000420*>                       used elsewhere in the suite so an
000430*>                       obviously wrong cutoff (century byte
000440*>                       neither 19 nor 20) fills nothing at all
000450*>                       rather than filling every day in sight.
000460*>                       Ref HELP-2297.
000470*>
000480 environment               division.
000490*>========================================
000500 configuration              section.
000510 special-names.
000520     class  ws-digits-only   is  "0" thru "9".
000530*>
000540 data                      division.
000550*>========================================
000560 working-storage section.
000570*>--------------------------------------
000580 77  ws-sub                    pic 9       comp.
000590 77  ws-any-ein-switch         pic x.
000600     88  ws-any-ein-found          value "Y".
000610*>
000620*>   Split so the century can be sanity-checked before the date
000630*>   is trusted for the "before cutoff" comparison below - see
000640*>   AA010.  Ref HELP-2297.
000650 01  ws-cutoff-work            pic 9(8).
000660     03  ws-cutoff-work-r  redefines  ws-cutoff-work.
000670         05  ws-cutoff-ccyy    pic 9(4).
000680         05  ws-cutoff-cc      pic 99.
000690         05  ws-cutoff-yy      pic 99.
000700         05  ws-cutoff-mm      pic 99.
000710         05  ws-cutoff-dd      pic 99.
000720*>
000725*>   STD-Expected can come either straight off the day record or
000726*>   back from STMAP02 below - either way it is checked here
000727*>   before ever being written to STD-Total, same belt-and-braces
000728*>   habit as the rest of the suite.  Ref HELP-2297.
000729 01  ws-expected-work          pic 9(2)v9(2).
000730     03  ws-expected-work-r  redefines  ws-expected-work.
000731         05  ws-expected-wk-whole  pic 99.
000732         05  ws-expected-wk-frac   pic 99.
000733*>
000734*>   STMAP02's answer is checked again here, straight off the
000735*>   call area, before it is ever trusted for STD-Expected below -
000736*>   a bad parameter record should not be able to reach DAYFILE
000737*>   just because the caller forgot to check it.
000738 01  ws-map02-call-area.
000740     03  ws-call02-function      pic x.
000750     03  ws-call02-weekday       pic 9.
000760     03  ws-call02-year          pic 9(4).
000770     03  ws-call02-exp-hours     pic 9(2)v9(2).
000775     03  ws-call02-exp-hours-r  redefines  ws-call02-exp-hours.
000776         05  ws-call02-exp-whole   pic 99.
000777         05  ws-call02-exp-frac    pic 99.
000780     03  ws-call02-travel-min    pic 9(2).
000790     03  ws-call02-co-bal        pic s9(4)v9(2).
000800     03  filler                  pic x(20).
000810*>
000820 linkage                   section.
000830*>--------------------------------------
000840 copy "wsstday.cob".
000850 copy "wsstprm.cob".
000860 copy "wsstm07.cob".
000870*>
000880 procedure division  using  st-day-record
000890                             st-parameter-record
000900                             st-map07-linkage.
000910*>========================================
000920*>
000930 aa000-main-line.
000940     perform  aa010-fill-decision  thru  aa010-exit.
000950     goback.
000960*>
000970 aa010-fill-decision.
000980     move     "N"  to  lkm7-filled-flag.
000990     move     lkm7-cutoff-date  to  ws-cutoff-work.
001000*>
001010*>   A cutoff date with a century that is neither 19 nor 20 is
001020*>   not a real calendar date at all - treat it the same as
001030*>   "nothing yet due to be filled" rather than let the compare
001040*>   below run against garbage.
001050     if       ws-cutoff-cc  not =  19  and  ws-cutoff-cc  not =  20
001060              go to  aa010-exit.
001070*>
001080     if       std-date  >=  ws-cutoff-work
001090              go to  aa010-exit.
001100     if       std-total-present
001110              go to  aa010-exit.
001120     move     "N"  to  ws-any-ein-switch.
001130     perform   aa011-check-one-block  thru  aa011-exit
001140               varying  ws-sub  from  1  by  1
001150               until    ws-sub  >  5.
001160     if       ws-any-ein-switch  =  "Y"
001170              go to  aa010-exit.
001180     if       std-expected  =  zero
001190              move  "E"               to  ws-call02-function
001200              move  std-weekday        to  ws-call02-weekday
001210              call  "stmap02"  using  st-parameter-record
001220                                      ws-map02-call-area
001222              if    ws-call02-exp-whole  >  24
001224                    move  zero  to  ws-call02-exp-hours
001226              end-if
001230              move  ws-call02-exp-hours  to  std-expected.
001232     move     std-expected  to  ws-expected-work.
001234     if       ws-expected-wk-whole  >  24
001236              move  zero  to  std-expected  ws-expected-work.
001240     move     std-expected  to  std-total.
001250     move     "Y"           to  std-total-ind.
001260     move     0             to  std-saldo.
001270     move     "Y"           to  lkm7-filled-flag.
001280 aa010-exit.    exit.
001290*>
001300 aa011-check-one-block.
001310     if        std-ein-present (ws-sub)
001320               move  "Y"  to  ws-any-ein-switch.
001330 aa011-exit.    exit.
001340*>
