000100*>*******************************************
000200*>                                          *
000300*>  Linkage For STMAP02 - Config Lookup      *
000400*>*******************************************
000500*>
000600*> 14/03/87 rja - Created.
000700*>
000800 01  ST-Map02-Linkage.
000900     03  LKM2-Function           pic x.
001000         88  LKM2-Get-Expected       value "E".
001100         88  LKM2-Get-Travel         value "T".
001200         88  LKM2-Get-Carry-Over     value "C".
001300     03  LKM2-Weekday            pic 9.
001400     03  LKM2-Year               pic 9(4).
001500     03  LKM2-Expected-Hours     pic 9(2)v9(2).
001600     03  LKM2-Travel-Offset-Min  pic 9(2).
001700     03  LKM2-Carry-Over-Bal     pic s9(4)v9(2).
001800     03  filler                  pic x(20).
001900*>
