000100*> FD For Stamp Transaction File.
000200*> 14/03/87 rja - Created.
000300*>
000400 fd  Txn-File.
000500 copy "wssttxn.cob".
000600*>
