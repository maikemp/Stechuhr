000100*>*******************************************
000200*>                                          *
000300*>  Linkage For STMAP07 - Missing Day Fill    *
000400*>*******************************************
000500*>
000600*> 14/03/87 rja - Created.
000700*>
000800 01  ST-Map07-Linkage.
000900     03  LKM7-Cutoff-Date        pic 9(8).
001000     03  LKM7-Filled-Flag        pic x.
001100         88  LKM7-Was-Filled         value "Y".
001200         88  LKM7-Not-Filled         value "N".
001300     03  filler                  pic x(20).
001400*>
