000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Stechuhr          *
000400*>   Parameter (Schedule) File               *
000500*>     Uses RRN = 1                          *
000600*>*******************************************
000700*>  File size 164 bytes padded to 256 by filler.
000800*>
000900*> 14/03/87 rja - Created.
001000*> 02/09/88 rja - Added STP-Carry-Over table after payroll asked
001100*>                for a pre-tracking opening balance per year
001200*>                instead of a single lump figure.
001300*> 09/02/99 kjm - Y2K: STP-CO-Year confirmed 9(4), table entries
001400*>                checked against the Year 2000 audit checklist.
001500*>                Ref Y2K-0114.
001550*> 07/03/01 djp - Rate/balance fields switched to COMP-3, same as
001560*>                Emp-Rate and the other packed decimals over in
001570*>                the payroll master.  Ref HELP-2201.
001600*>
001700 01  ST-Parameter-Record.
001800     03  STP-Travel-Offset-Min   pic 9(2)       comp-3.  *> def 2
001900     03  STP-Expected-Hours      occurs 5.            *> Mon..Fri
002000         05  STP-Exp-Hours       pic 9(2)v9(2)  comp-3. *> def 8.00
002100     03  STP-Break-Threshold-Hrs pic 9(2)v9(2)  comp-3. *> def 6.00
002200     03  STP-Break-Deduct-Min    pic 9(3)       comp-3. *> def 30
002300     03  STP-Carry-Over-Count    pic 99       comp.
002400     03  STP-Carry-Over          occurs 20.
002500         05  STP-CO-Year         pic 9(4).
002600         05  STP-CO-Balance      pic s9(4)v9(2)  comp-3.
002700     03  filler                  pic x(80).
002800*>
