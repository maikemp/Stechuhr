000100 identification            division.
000200*>========================================
000300*>
000400 program-id.              stmap04.
000500 author.                  R J Allsop.
000600 installation.            Applewood Computers - Stechuhr Suite.
000700 date-written.            14/03/87.
000800 date-compiled.
000900 security.                Company confidential - payroll bureau use only.
001000*>
001100*>***************************************************************
001200*>                                                              *
001300*>   STMAP04 - Date / Weekday Utility                           *
001400*>                                                              *
001500*>   Works out the weekday of a CCYYMMDD date (Zeller's rule,    *
001600*>   the same hand arithmetic the bureau has used since the     *
001700*>   clocking pilot - no compiler date intrinsics are relied     *
001800*>   on), steps a date forward or back one day at a time, and    *
001900*>   finds the last day of a month and the Monday of a week.     *
002000*>                                                              *
002100*>***************************************************************
002200*>
002300*> Change log.
002400*> ----------
002500*> 14/03/87 rja -        Created - weekday function only, for
002600*>                       the Monday-Friday stamp validation.
002700*> 02/09/88 rja -        Added last-day-of-month for the new
002800*>                       month-end control break run.
002900*> 19/11/91 rja -        Added add-a-day and Monday-of-week for
003000*>                       the fill-in-arrears and week report
003100*>                       work.
003200*> 09/02/99 kjm -        Y2K: leap-year test rewritten to check
003300*>                       the full century/400 rule instead of
003400*>                       "divisible by 4" alone - the old test
003500*>                       would have miscounted February 2000 as
003600*>                       a non-leap year.  Ref Y2K-0114.
003700*> 08/11/00 kjm -        Confirmed against the Y2K test pack -
003800*>                       29/02/2000 and 01/03/2000 both correct.
003900*> 16/02/05 djp -        Monday-of-week now steps backwards a
004000*>                       day at a time instead of forwards six
004100*>                       days - cut the average call cost on the
004200*>                       week-report batch noticeably.
004300*>
004400 environment               division.
004500*>========================================
004600 configuration              section.
004700 special-names.
004800     class  ws-digits-only   is  "0" thru "9".
004900*>
005000 data                      division.
005100*>========================================
005200 working-storage section.
005300*>--------------------------------------
005400 77  ws-q                      pic 99        comp.
005500 77  ws-m                      pic 99        comp.
005600 77  ws-y                      pic 9(4)      comp.
005700 77  ws-j                      pic 99        comp.
005800 77  ws-k                      pic 99        comp.
005900 77  ws-term1                  pic s9(4)     comp.
006000 77  ws-term2                  pic s9(4)     comp.
006100 77  ws-term3                  pic s9(4)     comp.
006200 77  ws-sum-temp                pic s9(5)     comp.
006300 77  ws-quotient               pic s9(5)     comp.
006400 77  ws-h                      pic 9         comp.
006500 77  ws-weekday-calc           pic s9        comp.
006600 77  ws-month-days             pic 99        comp.
006700 77  ws-step-count             pic 9         comp.
006800 77  ws-rem4                   pic 99        comp.
006900 77  ws-rem100                 pic 99        comp.
007000 77  ws-rem400                 pic 999       comp.
007100 77  ws-div-dummy              pic 9(4)       comp.
007200 77  ws-leap-switch            pic x.
007300     88  ws-is-leap-year           value "Y".
007400*>
007500 01  ws-date-work              pic 9(8).
007600     03  ws-date-work-r  redefines  ws-date-work.
007700         05  ws-date-work-ccyy pic 9(4).
007800         05  ws-date-work-mm   pic 99.
007900         05  ws-date-work-dd   pic 99.
008000*>
008100 01  ws-year-work              pic 9(4).
008200     03  ws-year-work-r  redefines  ws-year-work.
008300         05  ws-year-century   pic 99.
008400         05  ws-year-of-cent   pic 99.
008500*>
008600 01  ws-days-in-month-str      pic x(24)
008700                               value "312831303130313130313031".
008800     03  ws-days-in-month-r  redefines  ws-days-in-month-str.
008900         05  ws-dim            pic 99  occurs 12.
009000*>
009100 linkage                   section.
009200*>--------------------------------------
009300 copy "wsstm04.cob".
009400*>
009500 procedure division  using  st-map04-linkage.
009600*>========================================
009700*>
009800 aa000-main-line.
009810     if       lkm4-weekday-of
009820              perform  aa010-weekday          thru  aa010-exit
009830     else
009840        if    lkm4-add-day
009850              perform  aa020-add-day           thru  aa020-exit
009860              move  ws-date-work  to  lkm4-date-out
009870        else
009880           if lkm4-last-day-of-month
009890              perform  aa030-last-day-of-month  thru  aa030-exit
009900           else
009910              if lkm4-subtract-day
009920                 perform  aa050-subtract-day    thru  aa050-exit
009930                 move  ws-date-work  to  lkm4-date-out
009940              else
009950                 perform  aa040-monday-of-week  thru  aa040-exit.
010900     goback.
011000*>
011100 aa010-weekday.
011200     move     lkm4-date-in  to  ws-date-work.
011300     move     ws-date-work-dd    to  ws-q.
011400     move     ws-date-work-mm    to  ws-m.
011500     move     ws-date-work-ccyy  to  ws-y.
011600     if       ws-m  <=  2
011700              add  12  to  ws-m
011800              subtract  1  from  ws-y
011900     end-if.
012000     move     ws-y  to  ws-year-work.
012100     move     ws-year-century   to  ws-j.
012200     move     ws-year-of-cent   to  ws-k.
012300     compute  ws-term1  =  (13 * (ws-m + 1)) / 5.
012400     compute  ws-term2  =  ws-k / 4.
012500     compute  ws-term3  =  ws-j / 4.
012600     compute  ws-sum-temp  =  ws-q + ws-term1 + ws-k + ws-term2
012700                            +  ws-term3 + (5 * ws-j).
012800     divide   ws-sum-temp  by  7  giving  ws-quotient
012900                                 remainder  ws-h.
013000     compute  ws-weekday-calc  =  ws-h  -  1.
013100     if       ws-weekday-calc  <=  0
013200              add  7  to  ws-weekday-calc.
013300     move     ws-weekday-calc  to  lkm4-weekday-out.
013400 aa010-exit.    exit.
013500*>
013600 aa020-add-day.
013700     move     lkm4-date-in  to  ws-date-work.
013800     add      1  to  ws-date-work-dd.
013900     perform  aa021-determine-month-days  thru  aa021-exit.
014000     if       ws-date-work-dd  >  ws-month-days
014100              move  1  to  ws-date-work-dd
014200              add   1  to  ws-date-work-mm
014300              if    ws-date-work-mm  >  12
014400                    move  1  to  ws-date-work-mm
014500                    add   1  to  ws-date-work-ccyy
014600              end-if
014700     end-if.
014800 aa020-exit.    exit.
014900*>
015000 aa021-determine-month-days.
015100     move     ws-dim (ws-date-work-mm)  to  ws-month-days.
015200     if       ws-date-work-mm  =  2
015300              perform  aa022-check-leap  thru  aa022-exit
015400              if       ws-is-leap-year
015500                       move  29  to  ws-month-days
015600              end-if.
015700 aa021-exit.    exit.
015800*>
015900 aa022-check-leap.
016000     move     "N"  to  ws-leap-switch.
016100     divide   ws-date-work-ccyy  by  4
016200              giving  ws-div-dummy  remainder  ws-rem4.
016300     divide   ws-date-work-ccyy  by  100
016400              giving  ws-div-dummy  remainder  ws-rem100.
016500     divide   ws-date-work-ccyy  by  400
016600              giving  ws-div-dummy  remainder  ws-rem400.
016700     if       ws-rem4  =  0
016800        and  (ws-rem100  not =  0  or  ws-rem400  =  0)
016900              move  "Y"  to  ws-leap-switch.
017000 aa022-exit.    exit.
017100*>
017200 aa030-last-day-of-month.
017300     move     lkm4-date-in  to  ws-date-work.
017400     perform  aa021-determine-month-days  thru  aa021-exit.
017500     move     ws-month-days  to  ws-date-work-dd.
017600     move     ws-date-work   to  lkm4-date-out.
017700 aa030-exit.    exit.
017800*>
017900 aa040-monday-of-week.
018000     perform  aa010-weekday  thru  aa010-exit.
018100     move     lkm4-date-in  to  ws-date-work.
018200     compute  ws-step-count  =  lkm4-weekday-out  -  1.
018300     perform  aa041-subtract-one-day  thru  aa041-exit
018400              ws-step-count  times.
018500     move     ws-date-work  to  lkm4-date-out.
018600 aa040-exit.    exit.
018700*>
018710 aa050-subtract-day.
018720     move     lkm4-date-in  to  ws-date-work.
018730     perform  aa041-subtract-one-day  thru  aa041-exit.
018740 aa050-exit.    exit.
018750*>
018800 aa041-subtract-one-day.
018900     if       ws-date-work-dd  >  1
019000              subtract  1  from  ws-date-work-dd
019100     else
019200              if    ws-date-work-mm  >  1
019300                    subtract  1  from  ws-date-work-mm
019400              else
019500                    move  12  to  ws-date-work-mm
019600                    subtract  1  from  ws-date-work-ccyy
019700              end-if
019800              perform  aa021-determine-month-days  thru  aa021-exit
019900              move  ws-month-days  to  ws-date-work-dd
020000     end-if.
020100 aa041-exit.    exit.
020200*>
