000010 identification            division.
000020*>========================================
000030*>
000040 program-id.              stmap06.
000050 author.                  R J Allsop.
000060 installation.            Applewood Computers - Stechuhr Suite.
000070 date-written.            14/03/87.
000080 date-compiled.
000090 security.                Company confidential - payroll bureau use only.
000100*>
000110*>***************************************************************
000120*>                                                              *
000130*>   STMAP06 - Month Summary / Control Break                    *
000140*>                                                              *
000150*>   Called once per day record to roll Gesamt/Soll/Saldo into   *
000160*>   the month summary accumulators, and once more at the       *
000170*>   month-end control break to set Uebertrag and Kumuliert -   *
000180*>   Kumuliert becomes next month's carry-in.                   *
000190*>                                                              *
000200*>***************************************************************
000210*>
000220*> Change log.
000230*> ----------
000240*> 14/03/87 rja -        Created - Gesamt and Soll only.
000250*> 02/09/88 rja -        Added Saldo accumulation and the
000260*>                       Uebertrag carry-in once payroll started
000270*>                       tracking a running balance.
000280*> 20/06/92 rja -        Split Kumuliert out from Saldo so the
000290*>                       printed sheet can show the running
000300*>                       balance separately from the month's own
000310*>                       figure.
000320*> 09/02/99 kjm -        Y2K: accumulators carry no date field -
000330*>                       reviewed and passed.  Ref Y2K-0114.
000340*> 13/06/03 djp -        Removed the three dump fields picked up
000350*>                       in the last pass - Production Control's
000360*>                       phone-query case is handled by the audit
000370*>                       report, not by tracing packed decimals
000380*>                       from inside a per-day CALL.  Each
000390*>                       accumulator now carries its own
000400*>                       whole/fraction work area instead, used
000410*>                       to catch an accumulator that has run
000420*>                       past anything a real month or carry-in
000430*>                       could produce - a sign digit garbled in
000440*>                       transmission from the old bureau system
000450*>                       once turned a small Uebertrag into a
000460*>                       five-figure one overnight.  Ref HELP-2297.
000470*>
000480 environment               division.
000490*>========================================
000500 configuration              section.
000510 special-names.
000520     class  ws-digits-only   is  "0" thru "9".
000530*>
000540 data                      division.
000550*>========================================
000560 working-storage section.
000570*>--------------------------------------
000580 77  ws-dummy-switch           pic x.
000590*>
000600*>   Checked after every add so a single corrupt day record
000610*>   cannot silently run Gesamt or Soll up past anything a real
000620*>   month can produce (31 days at 24 hours is 744 - three
000630*>   figures is already generous headroom).  See AA010.
000640 01  ws-gesamt-work            pic s9(4)v9(2).
000650     03  ws-gesamt-work-r  redefines  ws-gesamt-work.
000660         05  ws-gesamt-wk-whole    pic 9(4).
000670         05  ws-gesamt-wk-frac     pic 99.
000680 01  ws-soll-work              pic s9(4)v9(2).
000690     03  ws-soll-work-r    redefines  ws-soll-work.
000700         05  ws-soll-wk-whole      pic 9(4).
000710         05  ws-soll-wk-frac       pic 99.
000720*>
000730*>   Same idea applied to Kumuliert at the control break - see
000740*>   AA020.  A carry-in this large is always a prior month's
000750*>   corruption following through rather than a genuine balance.
000760 01  ws-kumuliert-work         pic s9(4)v9(2).
000770     03  ws-kumuliert-work-r  redefines  ws-kumuliert-work.
000780         05  ws-kumuliert-wk-whole  pic 9(4).
000790         05  ws-kumuliert-wk-frac   pic 99.
000800*>
000810 linkage                   section.
000820*>--------------------------------------
000830 copy "wsstday.cob".
000840 copy "wsstsum.cob".
000850 copy "wsstm06.cob".
000860*>
000870 procedure division  using  st-day-record
000880                             st-month-summary-record
000890                             st-map06-linkage.
000900*>========================================
000910*>
000920 aa000-main-line.
000930     if       lkm6-accumulate
000940              perform  aa010-accumulate-month  thru  aa010-exit
000950     else
000960              perform  aa020-set-kumuliert      thru  aa020-exit.
000970     goback.
000980*>
000990 aa010-accumulate-month.
001000     if       std-total-present
001010              add  std-total    to  sts-gesamt
001020              add  std-saldo    to  sts-saldo.
001030     add      std-expected  to  sts-soll.
001040*>
001050*>   A single day can never push a month-to-date figure past
001060*>   four real digits of hours - if it has, something upstream
001070*>   is wrong and the safest thing is to hold the accumulator at
001080*>   its pre-add value rather than carry garbage into the next
001090*>   day's run.
001100     move     sts-gesamt  to  ws-gesamt-work.
001110     if       ws-gesamt-wk-whole  >  999
001120              subtract  std-total  from  sts-gesamt.
001130     move     sts-soll  to  ws-soll-work.
001140     if       ws-soll-wk-whole  >  999
001150              subtract  std-expected  from  sts-soll.
001160 aa010-exit.    exit.
001170*>
001180 aa020-set-kumuliert.
001190     move     lkm6-uebertrag-in   to  sts-uebertrag.
001200     compute  sts-kumuliert  rounded  =  sts-uebertrag  +  sts-saldo.
001210     move     sts-kumuliert  to  ws-kumuliert-work.
001220     if       ws-kumuliert-wk-whole  >  999
001230              move  sts-uebertrag  to  sts-kumuliert.
001250 aa020-exit.    exit.
001260*>
