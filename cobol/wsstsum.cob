000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Month Summary      *
000400*>   (Control Break) Working Area             *
000500*>*******************************************
000600*>  Built in working storage, not its own file - carried
000700*>  forward to become next month's Uebertrag.
000800*>
000900*> 14/03/87 rja - Created.
001000*> 20/06/92 rja - Added STS-Kumuliert, split out from STS-Saldo
001100*>                once payroll wanted the running balance shown
001200*>                separately on the printed sheet.
001250*> 07/03/01 djp - Switched to COMP-3, same as the payroll master's
001260*>                packed decimals.  Ref HELP-2201.
001300*>
001400 01  ST-Month-Summary-Record.
001500     03  STS-Gesamt          pic s9(4)v9(2)  comp-3.
001600     03  STS-Soll            pic s9(4)v9(2)  comp-3.
001700     03  STS-Saldo           pic s9(4)v9(2)  comp-3.
001800     03  STS-Uebertrag       pic s9(4)v9(2)  comp-3.
001900     03  STS-Kumuliert       pic s9(4)v9(2)  comp-3.
002000     03  filler              pic x(12).
002100*>
