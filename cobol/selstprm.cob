000100*> SELECT For Stechuhr Parameter (Schedule) File.
000200*> 14/03/87 rja - Created.
000300*>
000400     select  Prm-File  assign       PARMFILE
000500                       organization line sequential
000600                       access mode   sequential
000700                       file status   Prm-Status.
000800*>
