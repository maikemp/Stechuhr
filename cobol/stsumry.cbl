000010 identification            division.
000020*>========================================
000030*>
000040 program-id.              stsumry.
000050 author.                  R J Allsop.
000060 installation.            Applewood Computers - Stechuhr Suite.
000070 date-written.            14/03/87.
000080 date-compiled.
000090 security.                Company confidential - payroll bureau use only.
000100*>
000110*>***************************************************************
000120*>                                                              *
000130*>   STSUMRY - Month Summary / Control-Break Report              *
000140*>                                                              *
000150*>   Walks one calendar month of DAYFILE, rolls every day's       *
000160*>   Gesamt/Soll/Saldo into the month totals (STMAP06), and       *
000170*>   prints the Summe/Uebertrag/Kumuliert control-break block     *
000180*>   that payroll files with the clocking sheets each month-end.  *
000190*>                                                              *
000200*>***************************************************************
000210*>
000220*> Change log.
000230*> ----------
000240*> 14/03/87 rja -        Created, Gesamt/Soll columns only.
000250*> 02/09/88 rja -        Added the Saldo column and the Uebertrag
000260*>                       carry-in figure on the footing block.
000270*> 20/06/92 rja -        Added Kumuliert to the footing, split out
000280*>                       from Saldo per the new payroll request.
000290*> 09/02/99 kjm -        Y2K: run-month argument confirmed 9(6)
000300*>                       CCYYMM.  Ref Y2K-0114.
000310*> 14/07/02 djp -        Now uses STMAP03 for every printed column
000320*>                       instead of a local edit-picture, so the
000330*>                       sheet and the week report always round
000340*>                       minutes the same way.
000350*> 07/03/01 djp -        Walks the run month day by day via
000360*>                       STMAP04's add-a-day function instead of a
000370*>                       START/READ NEXT of whatever DAYFILE rows
000380*>                       exist - a weekday nobody ever clocked onto
000390*>                       had no row to visit and dropped clean out
000400*>                       of Gesamt/Soll/Saldo for the month.  Now
000410*>                       asks STMAP07 to fill any such day, using
000420*>                       the first of the following month as the
000430*>                       cutoff.  DAYFILE is now opened I-O, not
000440*>                       INPUT, to allow the shell records to be
000450*>                       written.  Ref HELP-2201.
000460*> 13/06/03 djp -        Added working commentary round the
000470*>                       cutoff-month roll-forward and the
000480*>                       finalise paragraph after a query from a
000490*>                       programmer covering for DJP could not
000500*>                       work out by eye why Uebertrag carries a
000510*>                       stale ST-DAY-RECORD into STMAP06.  Logic
000520*>                       itself is unchanged.  Ref HELP-2297.
000530*>
000540 environment               division.
000550*>========================================
000560 configuration              section.
000570 special-names.
000580     class  ws-digits-only   is  "0" thru "9".
000590     C01    is  TOP-OF-FORM.
000600*>
000610 input-output              section.
000620 file-control.
000630 copy "selstday.cob".
000640 copy "selstprm.cob".
000650 copy "selstprt.cob".
000660*>
000670 data                      division.
000680*>========================================
000690 file section.
000700*>--------------------------------------
000710 copy "fdstday.cob".
000720 copy "fdstprm.cob".
000730*>
000740 fd  Prt-File.
000750     report  is  St-Month-Summary-Report.
000760*>
000770 working-storage section.
000780*>--------------------------------------
000790 77  day-status                pic xx.
000800 77  prm-status                pic xx.
000810 77  ws-day-eof                pic x       value "N".
000820     88  ws-no-more-days           value "Y".
000830 77  ws-days-this-month        pic 9(5)    comp.
000840 77  ws-day-found-switch       pic x.
000850     88  ws-day-was-found          value "Y".
000860*>
000870 copy "wsstsum.cob".
000880*>
000890 01  ws-run-month-work         pic 9(6).
000900     03  ws-run-month-work-r  redefines  ws-run-month-work.
000910         05  ws-run-ccyy       pic 9(4).
000920         05  ws-run-mm         pic 99.
000930*>
000940 01  ws-walk-date              pic 9(8).
000950     03  ws-walk-date-r  redefines  ws-walk-date.
000960         05  ws-walk-ccyy      pic 9(4).
000970         05  ws-walk-mm        pic 99.
000980         05  ws-walk-dd        pic 99.
000990*>
001000 01  ws-cutoff-work            pic 9(8).
001010     03  ws-cutoff-work-r  redefines  ws-cutoff-work.
001020         05  ws-cutoff-ccyy    pic 9(4).
001030         05  ws-cutoff-mm      pic 99.
001040         05  ws-cutoff-dd      pic 99.
001050*>
001060 01  ws-detail-date-work       pic 9(8).
001070     03  ws-detail-date-work-r  redefines  ws-detail-date-work.
001080         05  ws-detail-ccyy    pic 9(4).
001090         05  ws-detail-mm      pic 99.
001100         05  ws-detail-dd      pic 99.
001110*>
001120 01  ws-detail-gesamt-disp     pic x(8)    value spaces.
001130 01  ws-detail-soll-disp       pic x(8)    value spaces.
001140 01  ws-detail-saldo-disp      pic x(8)    value spaces.
001150 01  ws-footing-gesamt-disp    pic x(8)    value spaces.
001160 01  ws-footing-soll-disp      pic x(8)    value spaces.
001170 01  ws-footing-saldo-disp     pic x(8)    value spaces.
001180 01  ws-footing-uebertrag-disp pic x(8)    value spaces.
001190 01  ws-footing-kumuliert-disp pic x(8)    value spaces.
001200*>
001210 01  ws-map03-call-area.
001220     03  ws-call03-hours-value   pic s9(4)v9(2).
001230     03  ws-call03-show-sign     pic x.
001240     03  ws-call03-display       pic x(8).
001250     03  filler                  pic x(20).
001260*>
001270 01  ws-map06-call-area.
001280     03  ws-call06-function      pic x.
001290     03  ws-call06-uebertrag-in  pic s9(4)v9(2).
001300     03  filler                  pic x(20).
001310*>
001320 01  ws-map04-call-area.
001330     03  ws-call04-function      pic x.
001340     03  ws-call04-date-in       pic 9(8).
001350     03  ws-call04-date-out      pic 9(8).
001360     03  ws-call04-weekday-out   pic 9.
001370     03  filler                  pic x(20).
001380*>
001390 01  ws-map07-call-area.
001400     03  ws-call07-cutoff-date   pic 9(8).
001410     03  ws-call07-filled-flag   pic x.
001420     03  filler                  pic x(20).
001430*>
001440 01  ws-map02-call-area.
001450     03  ws-call02-function      pic x.
001460     03  ws-call02-weekday       pic 9.
001470     03  ws-call02-year          pic 9(4).
001480     03  ws-call02-exp-hours     pic 9(2)v9(2).
001490     03  ws-call02-travel-min    pic 9(2).
001500     03  ws-call02-co-bal        pic s9(4)v9(2).
001510     03  filler                  pic x(20).
001520*>
001530 linkage                   section.
001540*>--------------------------------------
001550 01  lk-run-month              pic 9(6).
001560 01  lk-uebertrag-in           pic s9(4)v9(2).
001570*>
001580 report section.
001590*>--------------------------------------
001600 rd  St-Month-Summary-Report
001610     control      final
001620     page limit   56
001630     heading      1
001640     first detail 5
001650     last  detail 50.
001660*>
001670 01  St-Sum-Page-Head  type  page heading.
001680     03  line  1.
001690         05  col   1     pic x(20)   value "Applewood Computers".
001700         05  col  60     pic x(20)   value "Stechuhr Month Sheet".
001710         05  col 110     pic x(5)    value "Page ".
001720         05  col 115     pic zz9     source  page-counter.
001730     03  line  2.
001740         05  col   1     pic x(9)    value "Run month".
001750         05  col  11     pic 9(6)    source  ws-run-month-work.
001760     03  line  4.
001770         05  col   1                 value "Date".
001780         05  col  12                 value "Gesamt".
001790         05  col  24                 value "Soll".
001800         05  col  36                 value "Saldo".
001810*>
001820 01  St-Sum-Detail  type is detail.
001830     03  line + 1.
001840         05  col   1     pic 9(2)    source  ws-detail-dd.
001850         05  col   4                       value  ".".
001860         05  col   5     pic 9(2)    source  ws-detail-mm.
001870         05  col  12     pic x(8)    source  ws-detail-gesamt-disp.
001880         05  col  24     pic x(8)    source  ws-detail-soll-disp.
001890         05  col  36     pic x(8)    source  ws-detail-saldo-disp.
001900*>
001910 01  St-Sum-Footing  type control footing final  line plus 2.
001920     03  line + 0.
001930         05  col   1                 value  "Summe".
001940         05  col  12     pic x(8)    source  ws-footing-gesamt-disp.
001950         05  col  24     pic x(8)    source  ws-footing-soll-disp.
001960         05  col  36     pic x(8)    source  ws-footing-saldo-disp.
001970     03  line + 1.
001980         05  col   1                 value  "Uebertrag".
001990         05  col  12     pic x(8)    source  ws-footing-uebertrag-disp.
002000     03  line + 1.
002010         05  col   1                 value  "Kumuliert".
002020         05  col  12     pic x(8)    source  ws-footing-kumuliert-disp.
002030*>
002040 procedure division  chaining  lk-run-month  lk-uebertrag-in.
002050*>========================================
002060*>
002070 aa000-main-line.
002080*>
002090     perform  aa010-open-files      thru  aa010-exit.
002100*>
002110     perform  aa020-find-first-day  thru  aa020-exit.
002120*>
002130     initiate St-Month-Summary-Report.
002140*>
002150     perform  aa030-process-day     thru  aa030-exit
002160              until  ws-no-more-days.
002170*>
002180     perform  aa040-finalise-month  thru  aa040-exit.
002190*>
002200     terminate  St-Month-Summary-Report.
002210*>
002220     perform  aa090-close-files     thru  aa090-exit.
002230*>
002240     goback.
002250*>
002260 aa010-open-files.
002270*>
002280     move     0  to  sts-gesamt  sts-soll  sts-saldo.
002290*>
002300     move     0  to  ws-days-this-month.
002310*>
002320     move     lk-run-month  to  ws-run-month-work.
002330*>
002340     move     ws-run-ccyy   to  ws-cutoff-ccyy.
002350*>   Cutoff passed to STMAP07 is always the 1st of the month
002360*>   following the run month, not the run month's own last day -
002370*>   a day strictly before that cutoff covers every day of the
002380*>   run month itself, whatever its length.
002390*>
002400     move     ws-run-mm     to  ws-cutoff-mm.
002410*>
002420     add      1  to  ws-cutoff-mm.
002430*>
002440*>   Carry the year forward when the run month was December -
002450*>   otherwise a December run's cutoff lands on month 13, which
002460*>   STMAP04/STMAP07 have no meaning for at all.
002470     if       ws-cutoff-mm  >  12
002480              move  1  to  ws-cutoff-mm
002490              add   1  to  ws-cutoff-ccyy.
002500*>
002510     move     1  to  ws-cutoff-dd.
002520*>
002530     open     input   prm-file.
002540*>
002550     if       prm-status  not =  "00"
002560              display  "stsumry - cannot open parmfile - status " prm-status
002570              move  "Y"  to  ws-day-eof
002580              go to  aa010-exit.
002590*>
002600     read     prm-file  into  st-parameter-record.
002610*>
002620     close    prm-file.
002630*>
002640     open     i-o     day-file.
002650*>
002660     if       day-status  not =  "00"
002670              display  "stsumry - cannot open dayfile - status " day-status
002680              move  "Y"  to  ws-day-eof.
002690*>
002700     open     output  prt-file.
002710*>
002720 aa010-exit.    exit.
002730*>
002740 aa020-find-first-day.
002750*>
002760     move     ws-run-ccyy  to  ws-walk-ccyy.
002770*>
002780     move     ws-run-mm    to  ws-walk-mm.
002790*>
002800     move     1            to  ws-walk-dd.
002810*>
002820 aa020-exit.    exit.
002830*>
002840*>   Walk the calendar from the 1st, not the rows that happen to
002850*>   exist on DAYFILE - a weekday with no clocking at all still
002860*>   gets a shell record built and filled.  Ref HELP-2201.
002870 aa030-process-day.
002880*>
002890     move     ws-walk-date  to  std-date.
002900*>
002910     move     "Y"  to  ws-day-found-switch.
002920*>
002930     read     day-file  into  st-day-record
002940              invalid  key
002950                       move  "N"  to  ws-day-found-switch
002960                       perform  aa032-build-blank-day  thru  aa032-exit.
002970*>
002980     move     ws-cutoff-work  to  ws-call07-cutoff-date.
002990*>
003000     call     "stmap07"  using  st-day-record
003010                               st-parameter-record
003020                               ws-map07-call-area.
003030*>
003040     if       ws-call07-filled-flag  =  "Y"
003050              if     ws-day-was-found
003060                     rewrite  st-day-record
003070              else
003080                     write    day-file  from  st-day-record
003090     else
003100        if    not ws-day-was-found
003110              write    day-file  from  st-day-record.
003120*>
003130     add      1  to  ws-days-this-month.
003140*>
003150     move     "A"            to  ws-call06-function.
003160*>
003170     call     "stmap06"  using  st-day-record
003180                               st-month-summary-record
003190                               ws-map06-call-area.
003200*>
003210     move     std-date   to  ws-detail-date-work.
003220*>
003230     move     "N"        to  ws-call03-show-sign.
003240*>
003250     if       std-total-present
003260              move  std-total  to  ws-call03-hours-value
003270              call  "stmap03"  using  ws-map03-call-area
003280              move  ws-call03-display  to  ws-detail-gesamt-disp
003290     else
003300              move  "--"  to  ws-detail-gesamt-disp.
003310*>
003320     move     std-expected  to  ws-call03-hours-value.
003330*>
003340     call     "stmap03"  using  ws-map03-call-area.
003350*>
003360     move     ws-call03-display  to  ws-detail-soll-disp.
003370*>
003380     move     "Y"        to  ws-call03-show-sign.
003390*>
003400     if       std-total-present
003410              move  std-saldo  to  ws-call03-hours-value
003420              call  "stmap03"  using  ws-map03-call-area
003430              move  ws-call03-display  to  ws-detail-saldo-disp
003440     else
003450              move  "--"  to  ws-detail-saldo-disp.
003460*>
003470     generate  St-Sum-Detail.
003480*>
003490     move     "A"  to  ws-call04-function.
003500*>
003510     move     ws-walk-date  to  ws-call04-date-in.
003520*>
003530     call     "stmap04"  using  ws-map04-call-area.
003540*>
003550     move     ws-call04-date-out  to  ws-walk-date.
003560*>
003570     if       ws-walk-ccyy  not =  ws-run-ccyy
003580        or    ws-walk-mm    not =  ws-run-mm
003590              move  "Y"  to  ws-day-eof.
003600*>
003610 aa030-exit.    exit.
003620*>
003630 aa032-build-blank-day.
003640*>   Only ever reached for a weekday DAYFILE has no row for at
003650*>   all - the shell built here is handed straight to STMAP07,
003660*>   which alone decides whether it gets credited or left nil;
003670*>   this paragraph's job is only to give it a valid shape.
003680*>
003690     move     spaces                 to  st-day-record.
003700*>
003710     move     ws-walk-date           to  std-date.
003720*>
003730     move     "W"                    to  ws-call04-function.
003740*>
003750     move     ws-walk-date           to  ws-call04-date-in.
003760*>
003770     call     "stmap04"  using  ws-map04-call-area.
003780*>
003790     move     ws-call04-weekday-out  to  std-weekday.
003800*>
003810     move     "N"   to  std-ein-present (1)    std-ein-present (2)
003820                         std-ein-present (3)    std-ein-present (4)
003830                         std-ein-present (5).
003840*>
003850     move     "N"   to  std-aus-present (1)    std-aus-present (2)
003860                         std-aus-present (3)    std-aus-present (4)
003870                         std-aus-present (5).
003880*>
003890     move     "N"   to  std-hours-present (1)   std-hours-present (2)
003900                         std-hours-present (3)   std-hours-present (4)
003910                         std-hours-present (5).
003920*>
003930     move     "N"   to  std-total-ind.
003940*>
003950     move     0     to  std-total  std-saldo.
003960*>
003970     move     "E"                    to  ws-call02-function.
003980*>
003990     move     std-weekday            to  ws-call02-weekday.
004000*>
004010     call     "stmap02"  using  st-parameter-record  ws-map02-call-area.
004020*>
004030     move     ws-call02-exp-hours    to  std-expected.
004040*>
004050 aa032-exit.    exit.
004060*>
004070 aa040-finalise-month.
004080*>   ST-DAY-RECORD passed to STMAP06 here is whatever the last
004090*>   AA030 pass left it holding - Function F only reads Sts-
004100*>   Saldo/Sts-Uebertrag off ST-MONTH-SUMMARY-RECORD, so the day
004110*>   record's own content by this point is of no consequence.
004120*>
004130     move     "F"            to  ws-call06-function.
004140*>
004150     move     lk-uebertrag-in  to  ws-call06-uebertrag-in.
004160*>
004170     call     "stmap06"  using  st-day-record
004180                               st-month-summary-record
004190                               ws-map06-call-area.
004200*>
004210     move     "N"  to  ws-call03-show-sign.
004220*>
004230     move     sts-gesamt  to  ws-call03-hours-value.
004240*>
004250     call     "stmap03"  using  ws-map03-call-area.
004260*>
004270     move     ws-call03-display  to  ws-footing-gesamt-disp.
004280*>
004290     move     sts-soll  to  ws-call03-hours-value.
004300*>
004310     call     "stmap03"  using  ws-map03-call-area.
004320*>
004330     move     ws-call03-display  to  ws-footing-soll-disp.
004340*>
004350     move     "Y"  to  ws-call03-show-sign.
004360*>
004370     move     sts-saldo  to  ws-call03-hours-value.
004380*>
004390     call     "stmap03"  using  ws-map03-call-area.
004400*>
004410     move     ws-call03-display  to  ws-footing-saldo-disp.
004420*>
004430     move     sts-uebertrag  to  ws-call03-hours-value.
004440*>
004450     call     "stmap03"  using  ws-map03-call-area.
004460*>
004470     move     ws-call03-display  to  ws-footing-uebertrag-disp.
004480*>
004490     move     sts-kumuliert  to  ws-call03-hours-value.
004500*>
004510     call     "stmap03"  using  ws-map03-call-area.
004520*>
004530     move     ws-call03-display  to  ws-footing-kumuliert-disp.
004540*>
004550 aa040-exit.    exit.
004560*>
004570 aa090-close-files.
004580*>
004590     close    day-file.
004600*>
004610     close    prt-file.
004620*>
004630 aa090-exit.    exit.
004640*>
