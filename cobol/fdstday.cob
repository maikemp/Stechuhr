000100*> FD For Worker Day (Stechuhr) Master File.
000200*> 14/03/87 rja - Created.
000300*>
000400 fd  Day-File.
000500 copy "wsstday.cob".
000600*>
