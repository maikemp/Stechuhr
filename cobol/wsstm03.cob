000100*>*******************************************
000200*>                                          *
000300*>  Linkage For STMAP03 - Hours Display      *
000400*>*******************************************
000500*>
000600*> 14/03/87 rja - Created.
000700*>
000800 01  ST-Map03-Linkage.
000900     03  LKM3-Hours-Value        pic s9(4)v9(2).
001000     03  LKM3-Show-Sign          pic x.
001100         88  LKM3-Show-Sign-Yes      value "Y".
001200         88  LKM3-Show-Sign-No       value "N".
001300     03  LKM3-Display            pic x(8).
001400     03  filler                  pic x(20).
001500*>
