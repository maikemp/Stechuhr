000010 identification            division.
000020*>========================================
000030*>
000040 program-id.              stmap02.
000050 author.                  R J Allsop.
000060 installation.            Applewood Computers - Stechuhr Suite.
000070 date-written.            14/03/87.
000080 date-compiled.
000090 security.                Company confidential - payroll bureau use only.
000100*>
000110*>***************************************************************
000120*>                                                              *
000130*>   STMAP02 - Schedule / Parameter Lookup                      *
000140*>                                                              *
000150*>   Small table-lookup routine over the Stechuhr parameter      *
000160*>   record - keeps the "what does the schedule say" rules       *
000170*>   out of every batch driver that needs an answer.             *
000180*>                                                              *
000190*>***************************************************************
000200*>
000210*> Change log.
000220*> ----------
000230*> 14/03/87 rja -        Created.
000240*> 02/09/88 rja -        Added the carry-over table lookup once
000250*>                       the pre-tracking opening balances were
000260*>                       moved into the parameter record.
000270*> 19/11/91 rja -        No change for the five-day block table
000280*>                       widening - this routine never touches
000290*>                       the day record.
000300*> 09/02/99 kjm -        Y2K: LKM2-Year and STP-CO-Year both
000310*>                       confirmed four-digit.  Ref Y2K-0114.
000320*> 14/07/02 djp -        Weekday outside Mon-Fri now returns zero
000330*>                       expected hours instead of abending - a
000340*>                       bank-holiday run had been passing a
000350*>                       weekday of 6 by mistake.
000360*> 13/06/03 djp -        Removed the pair of trace-only answer
000370*>                       buffers picked up in the last pass - a
000380*>                       CALLed lookup routine has no business
000390*>                       writing to the job log, that is a batch
000400*>                       driver's job.  The carry-over year's
000410*>                       century is now actually checked rather
000420*>                       than just split out and ignored, and
000430*>                       both answers are sanity-checked against
000440*>                       their own whole/fraction work areas
000450*>                       before being handed back, so a typo in
000460*>                       the hand-maintained parameter record is
000470*>                       caught here rather than flowing through
000480*>                       to DAYFILE.  Ref HELP-2297.
000490*>
000500 environment               division.
000510*>========================================
000520 configuration              section.
000530 special-names.
000540     class  ws-digits-only   is  "0" thru "9".
000550*>
000560 data                      division.
000570*>========================================
000580 working-storage section.
000590*>--------------------------------------
000600 77  ws-sub                    pic 99      comp.
000610 77  ws-found-switch           pic x.
000620     88  ws-year-found             value "Y".
000630*>
000640*>   Carry-over years are keyed on a four-digit CCYY, but the only
000650*>   thing that can actually go wrong with a hand-typed parameter
000660*>   row is the century byte - a clerk keying "20" as "29" or
000670*>   similar.  Split out here so AA031 can guard against it
000680*>   instead of quietly matching (or failing to match) garbage.
000690 01  ws-year-work              pic 9(4).
000700     03  ws-year-work-r  redefines  ws-year-work.
000710         05  ws-year-century       pic 99.
000720         05  ws-year-of-cent       pic 99.
000730*>
000740*>   Local copy of the expected-hours answer so the whole and
000750*>   hundredths parts can each be sanity-checked before the
000760*>   figure goes back to the caller - see AA010 below.
000770 01  ws-exp-hours-work         pic 9(2)v9(2).
000780     03  ws-exp-hours-work-r  redefines  ws-exp-hours-work.
000790         05  ws-exp-hrs-whole      pic 99.
000800         05  ws-exp-hrs-frac       pic 99.
000810*>
000820*>   Likewise for the carry-over balance - see AA030 below.
000830 01  ws-co-bal-work            pic s9(4)v9(2).
000840     03  ws-co-bal-work-r  redefines  ws-co-bal-work.
000850         05  ws-co-bal-whole       pic s9(4).
000860         05  ws-co-bal-frac        pic 9(2).
000870*>
000880 linkage                   section.
000890*>--------------------------------------
000900 copy "wsstprm.cob".
000910 copy "wsstm02.cob".
000920*>
000930 procedure division  using  st-parameter-record
000940                             st-map02-linkage.
000950*>========================================
000960*>
000970 aa000-main-line.
000980*>   One lookup per call - the linkage function byte says which
000990*>   of the three parameter-record questions the caller wants
001000*>   answered, there is no need for the caller to know how any
001010*>   of them are worked out.
001020     if       lkm2-get-expected
001030              perform  aa010-get-expected   thru  aa010-exit
001040     else
001050        if    lkm2-get-travel
001060              perform  aa020-get-travel      thru  aa020-exit
001070        else
001080              perform  aa030-get-carry-over  thru  aa030-exit.
001090     goback.
001100*>
001110 aa010-get-expected.
001120*>   Mon-Fri only - STP-Exp-Hours has no row for Sat/Sun and
001130*>   never will, the suite does not schedule weekend shifts.
001140     if       lkm2-weekday  >=  1  and  lkm2-weekday  <=  5
001150              move  stp-exp-hours (lkm2-weekday)  to  lkm2-expected-hours
001160     else
001170              move  zero  to  lkm2-expected-hours.
001180*>
001190*>   A parameter row keyed by hand can carry an implausible
001200*>   single-day figure (e.g. "98.50" where "08.50" was meant), or
001210*>   a fraction that is not a genuine quarter-hour (clocking is
001220*>   only ever booked in 00/25/50/75 hundredths) - either one
001230*>   means the row was keyed wrong, so give back zero rather
001240*>   than credit a worker with a day that cannot exist.
001250     move     lkm2-expected-hours  to  ws-exp-hours-work.
001260     if       ws-exp-hrs-whole  >  24
001270        or    (ws-exp-hrs-frac  not =  00  and  ws-exp-hrs-frac  not =  25
001280              and  ws-exp-hrs-frac  not =  50  and  ws-exp-hrs-frac  not =  75)
001290              move  zero  to  lkm2-expected-hours.
001300 aa010-exit.    exit.
001310*>
001320 aa020-get-travel.
001330     move     stp-travel-offset-min  to  lkm2-travel-offset-min.
001340 aa020-exit.    exit.
001350*>
001360 aa030-get-carry-over.
001370     move     zero  to  lkm2-carry-over-bal.
001380     move     "N"   to  ws-found-switch.
001390     move     lkm2-year  to  ws-year-work.
001400*>   Reject a carry-over table search outright if the century
001410*>   byte is neither 19 nor 20 - whatever the parameter record
001420*>   says, that is not a real year and no row can genuinely
001430*>   match it, so there is no point even walking the table.
001440     if       ws-year-century  =  19  or  ws-year-century  =  20
001450              perform   aa031-check-one-year  thru  aa031-exit
001460                        varying  ws-sub  from  1  by  1
001470                        until    ws-sub  >  stp-carry-over-count.
001480*>
001490*>   A pre-tracking opening balance of a few hundred hours is
001500*>   plausible (years of untracked overtime); several thousand
001510*>   is not and points at a decimal point keyed in the wrong
001520*>   place on the parameter record - ref the 02/09/88 note above
001530*>   on where these balances come from.
001540     move     lkm2-carry-over-bal  to  ws-co-bal-work.
001550     if       ws-co-bal-whole  >  999  or  ws-co-bal-whole  <  -999
001560              move  zero  to  lkm2-carry-over-bal.
001570 aa030-exit.    exit.
001580*>
001590 aa031-check-one-year.
001600     if        stp-co-year (ws-sub)  =  lkm2-year
001610               move  stp-co-balance (ws-sub)  to  lkm2-carry-over-bal
001620               move  "Y"  to  ws-found-switch.
001630 aa031-exit.    exit.
001640*>
