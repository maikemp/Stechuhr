000010 identification            division.
000020*>========================================
000030*>
000040 program-id.              stmap01.
000050 author.                  R J Allsop.
000060 installation.            Applewood Computers - Stechuhr Suite.
000070 date-written.            14/03/87.
000080 date-compiled.
000090 security.                Company confidential - payroll bureau use only.
000100*>
000110*>***************************************************************
000120*>                                                              *
000130*>   STMAP01 - Day Recalculation / Current-Hours Engine         *
000140*>                                                              *
000150*>   Called with a Stechuhr day record and the current          *
000160*>   parameter record.  Works out block hours (less the         *
000170*>   travel-time offset on office days), the auto-break         *
000180*>   deduction, the day total and the day's saldo against       *
000190*>   the expected hours for the weekday.                        *
000200*>                                                              *
000210*>   LKM1-Mode = "R" - normal end-of-day recalculation, day      *
000220*>               record is updated in place.                    *
000230*>   LKM1-Mode = "C" - "hours so far" enquiry - an open block    *
000240*>               is timed out against LKM1-Now-Time instead of   *
000250*>               a real Aus stamp; the day record is left        *
000260*>               untouched and the figure comes back in          *
000270*>               LKM1-Result-Total.                              *
000280*>                                                              *
000290*>***************************************************************
000300*>
000310*> Change log.
000320*> ----------
000330*> 14/03/87 rja -        Created for the clocking-in pilot.
000340*> 02/09/88 rja -        Added the travel-offset handling once
000350*>                       Personnel confirmed the two-minute
000360*>                       walk-time allowance for office staff.
000370*> 19/11/91 rja -        Block table widened to 5 - loop bounds
000380*>                       changed from 3 to 5 throughout.
000390*> 04/02/93 rja -        Auto-break threshold/deduction moved
000400*>                       out of WORKING-STORAGE and into the
000410*>                       parameter record so each site can set
000420*>                       its own lunch rule.
000430*> 17/08/95 rja -        Added LKM1-Mode "C" for the new "hours
000440*>                       worked so far" enquiry off the clocking
000450*>                       terminal - does not update the day
000460*>                       record.
000470*> 09/02/99 kjm -        Y2K: reviewed - this routine works only
000480*>                       in minutes-of-day and carries no century
000490*>                       or year field.  No change needed.  Ref
000500*>                       Y2K-0114.
000510*> 23/05/01 kjm -        Corrected raw-total accumulation to work
000520*>                       in whole minutes instead of hundredths
000530*>                       of an hour after a rounding complaint
000540*>                       from the Luton site on a three-block day.
000550*> 11/03/04 djp -        DAY-TOTAL indicator now left "N" (absent)
000560*>                       whenever the day still has an open
000570*>                       stamp, matching the fill-in-arrears run.
000580*> 13/06/03 djp -        Added working commentary through the
000590*>                       offset/break arithmetic below after a
000600*>                       support query could not work out by eye
000610*>                       why two sites with identical clock-in
000620*>                       times were getting different totals -
000630*>                       turned out to be the travel offset.
000640*>                       Logic itself is unchanged.  Ref HELP-2297.
000650*>
000660 environment               division.
000670*>========================================
000680 configuration              section.
000690 special-names.
000700     class  ws-digits-only   is  "0" thru "9".
000710*>
000720 data                      division.
000730*>========================================
000740 working-storage section.
000750*>--------------------------------------
000760 77  ws-sub                    pic 9       comp.
000770 77  ws-first-ein-idx          pic 9       comp.
000780 77  ws-last-aus-idx           pic 9       comp.
000790 77  ws-first-ein-min          pic s9(4)   comp.
000800 77  ws-last-aus-min           pic s9(4)   comp.
000810 77  ws-ein-min                pic s9(4)   comp.
000820 77  ws-aus-min                pic s9(4)   comp.
000830 77  ws-blk-min                pic s9(4)   comp.
000840 77  ws-raw-total-min          pic s9(5)   comp.
000850 77  ws-total-min              pic s9(5)   comp.
000860 77  ws-threshold-min          pic s9(5)   comp.
000870 77  ws-deduct-min             pic s9(5)   comp.
000880 77  ws-offset-min             pic s9(4)   comp.
000890 77  ws-is-home                pic x.
000900     88  ws-home-day               value "Y".
000910     88  ws-office-day             value "N".
000920 77  ws-open-stamp-found       pic x.
000930     88  ws-day-has-open-stamp     value "Y".
000940*>
000950 01  ws-work-time              pic 9(4).
000960     03  ws-work-time-r  redefines  ws-work-time.
000970         05  ws-work-time-hh   pic 99.
000980         05  ws-work-time-mm   pic 99.
000990*>
001000 01  ws-adj-ein-time           pic 9(4).
001010     03  ws-adj-ein-time-r  redefines  ws-adj-ein-time.
001020         05  ws-adj-ein-hh     pic 99.
001030         05  ws-adj-ein-mm     pic 99.
001040*>
001050 01  ws-adj-aus-time           pic 9(4).
001060     03  ws-adj-aus-time-r  redefines  ws-adj-aus-time.
001070         05  ws-adj-aus-hh     pic 99.
001080         05  ws-adj-aus-mm     pic 99.
001090*>
001100 linkage                   section.
001110*>--------------------------------------
001120 copy "wsstday.cob".
001130 copy "wsstprm.cob".
001140 copy "wsstm01.cob".
001150*>
001160 procedure division  using  st-day-record
001170                             st-parameter-record
001180                             st-map01-linkage.
001190*>========================================
001200*>
001210 aa000-main-line.
001220*>
001230     move     "N"  to  ws-open-stamp-found.
001240*>
001250     move      0   to  ws-first-ein-idx  ws-last-aus-idx.
001260*>
001270     move      0   to  ws-raw-total-min.
001280*>
001290     perform  aa010-home-flag       thru  aa010-exit.
001300*>
001310     perform  aa015-find-offset-pts thru  aa015-exit.
001320*>
001330     perform  aa020-travel-offset   thru  aa020-exit.
001340*>
001350     perform  aa030-block-hours     thru  aa030-exit.
001360*>
001370     if       lkm1-mode-recalc
001380              perform  aa040-auto-break   thru  aa040-exit
001390              perform  aa050-set-totals   thru  aa050-exit
001400     else
001410              perform  aa060-current-hours thru aa060-exit.
001420*>
001430     goback.
001440*>
001450 aa010-home-flag.
001460*>   Home-flag - is-home holds true only when the day's status
001470*>   was set to HOME on the first Ein of the day.
001480     if       std-status  =  "HOME"
001490              move  "Y"  to  ws-is-home
001500     else
001510              move  "N"  to  ws-is-home.
001520*>
001530 aa010-exit.    exit.
001540*>
001550 aa015-find-offset-pts.
001560*>   Locate the first block with an Ein and the last block with
001570*>   an Aus - these are the only two stamps the travel offset
001580*>   touches.
001590     perform   aa016-check-one-block  thru  aa016-exit
001600               varying  ws-sub  from  1  by  1
001610               until    ws-sub  >  5.
001620*>
001630 aa015-exit.    exit.
001640*>
001650 aa016-check-one-block.
001660*>
001670     if        std-ein-present (ws-sub)
001680       and     ws-first-ein-idx  =  0
001690               move  ws-sub  to  ws-first-ein-idx.
001700*>
001710     if        std-aus-present (ws-sub)
001720               move  ws-sub  to  ws-last-aus-idx.
001730*>
001740     if        std-ein-present (ws-sub)
001750       and     not std-aus-present (ws-sub)
001760               move  "Y"  to  ws-open-stamp-found.
001770*>
001780 aa016-exit.    exit.
001790*>
001800 aa020-travel-offset.
001810*>   Office days only - subtract the offset from the first Ein
001820*>   and add it back onto the last Aus.  Home days get none.
001830     move      stp-travel-offset-min  to  ws-offset-min.
001840*>   Office staff get a two-minute walk allowance each way from
001850*>   the main gate to their desk - the offset is taken off the
001860*>   first Ein (clocked in a little early to cover the walk) and
001870*>   handed back onto the last Aus (clocked out a little early
001880*>   leaving) so neither end counts against the worker's hours.
001890*>   Home-working days never pass the gate at all, so get none.
001900     if       ws-office-day
001910        and   ws-first-ein-idx  not =  0
001920              move  std-blk-ein (ws-first-ein-idx)  to  ws-work-time
001930              compute  ws-ein-min  =  (ws-work-time-hh * 60)
001940                                    +   ws-work-time-mm
001950                                    -   ws-offset-min
001960              move  ws-ein-min     to  ws-first-ein-min
001970     else
001980              if    ws-first-ein-idx  not =  0
001990                    move  std-blk-ein (ws-first-ein-idx)  to  ws-work-time
002000                    compute  ws-first-ein-min  =  (ws-work-time-hh * 60)
002010                                               +   ws-work-time-mm
002020              end-if.
002030*>
002040     if       ws-office-day
002050        and   ws-last-aus-idx  not =  0
002060              move  std-blk-aus (ws-last-aus-idx)  to  ws-work-time
002070              compute  ws-aus-min  =  (ws-work-time-hh * 60)
002080                                    +   ws-work-time-mm
002090                                    +   ws-offset-min
002100              move  ws-aus-min     to  ws-last-aus-min
002110     else
002120              if    ws-last-aus-idx  not =  0
002130                    move  std-blk-aus (ws-last-aus-idx)  to  ws-work-time
002140                    compute  ws-last-aus-min  =  (ws-work-time-hh * 60)
002150                                              +   ws-work-time-mm
002160              end-if.
002170*>
002180 aa020-exit.    exit.
002190*>
002200 aa030-block-hours.
002210*>
002220     perform   aa032-block-dispatch  thru  aa032-exit
002230               varying  ws-sub  from  1  by  1
002240               until    ws-sub  >  5.
002250*>
002260 aa030-exit.    exit.
002270*>
002280 aa032-block-dispatch.
002290*>
002300     if        std-ein-present (ws-sub)
002310       and     std-aus-present (ws-sub)
002320               perform  aa031-one-block  thru  aa031-exit
002330     else
002340               move  0    to  std-blk-hours (ws-sub)
002350               move  "N"  to  std-hours-ind (ws-sub).
002360*>
002370 aa032-exit.    exit.
002380*>
002390 aa031-one-block.
002400*>
002410     if       ws-sub  =  ws-first-ein-idx
002420              move  ws-first-ein-min  to  ws-ein-min
002430     else
002440              move  std-blk-ein (ws-sub)  to  ws-work-time
002450              compute  ws-ein-min  =  (ws-work-time-hh * 60)
002460                                    +   ws-work-time-mm.
002470*>
002480     if       ws-sub  =  ws-last-aus-idx
002490              move  ws-last-aus-min  to  ws-aus-min
002500     else
002510              move  std-blk-aus (ws-sub)  to  ws-work-time
002520              compute  ws-aus-min  =  (ws-work-time-hh * 60)
002530                                    +   ws-work-time-mm.
002540*>
002550     compute  ws-blk-min  =  ws-aus-min  -  ws-ein-min.
002560*>
002570*>   A negative block only happens when the offset above has been
002580*>   subtracted past midnight on a very short first block - rare,
002590*>   but floored at nil rather than letting a negative figure
002600*>   creep into the raw total below.
002610     if       ws-blk-min  <  0
002620              move  0  to  ws-blk-min.
002630*>
002640     compute  std-blk-hours (ws-sub) rounded =  ws-blk-min  /  60.
002650*>
002660     move     "Y"  to  std-hours-ind (ws-sub).
002670*>
002680     add      ws-blk-min  to  ws-raw-total-min.
002690*>
002700 aa031-exit.    exit.
002710*>
002720 aa040-auto-break.
002730*>   T = threshold hours, D = deduction minutes - rule is applied
002740*>   in whole minutes to avoid decimal-rounding drift.
002750     compute  ws-threshold-min  =  stp-break-threshold-hrs  *  60.
002760*>
002770     move     stp-break-deduct-min  to  ws-deduct-min.
002780*>
002790     if       ws-raw-total-min  >  ws-threshold-min + ws-deduct-min
002800              compute  ws-total-min  =  ws-raw-total-min - ws-deduct-min
002810     else
002820        if    ws-raw-total-min  >  ws-threshold-min
002830              move  ws-threshold-min  to  ws-total-min
002840        else
002850              move  ws-raw-total-min  to  ws-total-min.
002860*>
002870 aa040-exit.    exit.
002880*>
002890 aa050-set-totals.
002900*>
002910     compute  std-total  rounded  =  ws-total-min  /  60.
002920*>
002930     if       ws-day-has-open-stamp
002940              move  "N"  to  std-total-ind
002950     else
002960              move  "Y"  to  std-total-ind.
002970*>
002980*>   STD-Expected is only defaulted from the site's weekly table
002990*>   when it is still nil - a sick-day or fill-in-arrears figure
003000*>   already sitting on the record from STMAP05/STMAP07 must not
003010*>   be overwritten by an ordinary weekday's expected hours here.
003020     if       std-expected  =  zero
003030              if    std-weekday  >=  1  and  std-weekday  <=  5
003040                    move  stp-exp-hours (std-weekday)  to  std-expected
003050              else
003060                    move  zero  to  std-expected.
003070*>
003080     compute  std-saldo  rounded  =  std-total  -  std-expected.
003090*>
003100 aa050-exit.    exit.
003110*>
003120 aa060-current-hours.
003130*>   Enquiry mode - the day record is not touched.  Any block
003140*>   still open is timed out against the supplied "now" time
003150*>   before the break rule and totalling are re-applied to a
003160*>   working copy of the raw-total accumulated above.
003170     if       ws-first-ein-idx  =  0
003180        and   not ws-day-has-open-stamp
003190              move  "N"  to  lkm1-result-ind
003200              go to  aa060-exit.
003210*>
003220     if       ws-day-has-open-stamp
003230              perform  aa061-add-open-block  thru  aa061-exit.
003240*>
003250     perform  aa040-auto-break  thru  aa040-exit.
003260*>
003270     compute  lkm1-result-total  rounded  =  ws-total-min  /  60.
003280*>
003290     move     "Y"  to  lkm1-result-ind.
003300*>
003310 aa060-exit.    exit.
003320*>
003330 aa061-add-open-block.
003340*>
003350     perform   aa062-open-block-dispatch  thru  aa062-exit
003360               varying  ws-sub  from  1  by  1
003370               until    ws-sub  >  5.
003380*>
003390 aa061-exit.    exit.
003400*>
003410 aa062-open-block-dispatch.
003420*>
003430     if        std-ein-present (ws-sub)
003440       and     not std-aus-present (ws-sub)
003450               move  std-blk-ein (ws-sub)  to  ws-work-time
003460               compute  ws-ein-min  =  (ws-work-time-hh * 60)
003470                                     +   ws-work-time-mm
003480               if     ws-sub  =  ws-first-ein-idx
003490                and   ws-office-day
003500                      subtract  ws-offset-min  from  ws-ein-min
003510               end-if
003520               move  lkm1-now-time  to  ws-work-time
003530               compute  ws-aus-min  =  (ws-work-time-hh * 60)
003540                                     +   ws-work-time-mm
003550               if     ws-office-day
003560                      add  ws-offset-min  to  ws-aus-min
003570               end-if
003580               compute  ws-blk-min  =  ws-aus-min - ws-ein-min
003590               if     ws-blk-min  <  0
003600                      move  0  to  ws-blk-min
003610               end-if
003620               add    ws-blk-min  to  ws-raw-total-min.
003630*>
003640 aa062-exit.    exit.
003650*>
