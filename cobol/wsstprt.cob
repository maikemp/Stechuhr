000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Stechuhr          *
000400*>   Printed Report (line sequential)        *
000500*>*******************************************
000600*>  Shared 132-byte print line used by the week summary,
000700*>  daily status and month control-break reports.
000800*>
000900*> 14/03/87 rja - Created.
001000*> 03/04/90 rja - Widened from 100 to 132 to match the wide
001100*>                carriage on the print room's second 1403.
001200*>
001300 01  ST-Print-Record.
001400     03  STR-Line            pic x(131).
001410     03  filler              pic x(1).
001500*>
