000100*> FD For Stechuhr Parameter (Schedule) File.
000200*> 14/03/87 rja - Created.
000300*>
000400 fd  Prm-File.
000500 copy "wsstprm.cob".
000600*>
