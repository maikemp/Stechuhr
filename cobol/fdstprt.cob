000100*> FD For Stechuhr Printed Report File.
000200*> 14/03/87 rja - Created.
000300*>
000400 fd  Prt-File.
000500 copy "wsstprt.cob".
000600*>
