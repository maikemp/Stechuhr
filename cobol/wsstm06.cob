000100*>*******************************************
000200*>                                          *
000300*>  Linkage For STMAP06 - Month Summary       *
000400*>*******************************************
000500*>
000600*> 14/03/87 rja - Created.
000700*> 20/06/92 rja - Added LKM6-Function - one call now accumulates
000800*>                a day into the month totals, a second closes
000900*>                the month off with the Uebertrag/Kumuliert
001000*>                figures.
001100*>
001200 01  ST-Map06-Linkage.
001300     03  LKM6-Function           pic x.
001400         88  LKM6-Accumulate         value "A".
001500         88  LKM6-Finalise           value "F".
001600     03  LKM6-Uebertrag-In       pic s9(4)v9(2).
001700     03  filler                  pic x(20).
001800*>
