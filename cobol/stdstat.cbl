000010 identification            division.
000020*>========================================
000030*>
000040 program-id.              stdstat.
000050 author.                  R J Allsop.
000060 installation.            Applewood Computers - Stechuhr Suite.
000070 date-written.            20/06/92.
000080 date-compiled.
000090 security.                Company confidential - payroll bureau use only.
000100*>
000110*>***************************************************************
000120*>                                                              *
000130*>   STDSTAT - Daily Status Report                              *
000140*>                                                              *
000150*>   Prints one worker's clocking for a single day - every        *
000160*>   block's Ein/Aus/Stunden, the day status, and the Gesamt/     *
000170*>   Soll/Saldo line.  If the day is still open (no Aus against    *
000180*>   the last Ein) the Gesamt/Saldo figures are the "so far"       *
000190*>   enquiry total from STMAP01, marked with a leading "~".        *
000200*>                                                              *
000210*>***************************************************************
000220*>
000230*> Change log.
000240*> ----------
000250*> 20/06/92 rja -        Created for the enquiry counter, to back
000260*>                       up the screen of the same name.
000270*> 09/02/99 kjm -        Y2K: status date argument confirmed 9(8)
000280*>                       CCYYMMDD.  Ref Y2K-0114.
000290*> 05/10/01 djp -        Now builds a working day record when
000300*>                       DAYFILE has none for the date asked for,
000310*>                       instead of abending the enquiry run.
000320*> 13/06/03 djp -        Body commentary pass - no logic change,
000330*>                       counter staff kept asking the helpdesk
000340*>                       why an open day prints with a "~" and
000350*>                       there was nothing in the program itself
000360*>                       to point them at.  Ref HELP-2297.
000370*>
000380 environment               division.
000390*>========================================
000400 configuration              section.
000410 special-names.
000420     class  ws-digits-only   is  "0" thru "9".
000430*>
000440 input-output              section.
000450 file-control.
000460 copy "selstday.cob".
000470 copy "selstprm.cob".
000480 copy "selstprt.cob".
000490*>
000500 data                      division.
000510*>========================================
000520 file section.
000530*>--------------------------------------
000540 copy "fdstday.cob".
000550 copy "fdstprm.cob".
000560 copy "fdstprt.cob".
000570*>
000580 working-storage section.
000590*>--------------------------------------
000600 77  prm-status                pic xx.
000610 77  day-status                pic xx.
000620 77  prt-status                pic xx.
000630 77  ws-day-not-found-switch   pic x.
000640     88  ws-day-was-not-found      value "Y".
000650 77  ws-block-sub              pic 9       comp.
000660*>
000670*>   HHMM work area - split so a raw stamp can be re-punctuated as
000680*>   "HH:MM" for the printed line without a STRING of substrings.
000690 01  ws-time-work              pic 9(4).
000700     03  ws-time-work-r  redefines  ws-time-work.
000710         05  ws-time-work-hh   pic 99.
000720         05  ws-time-work-mm   pic 99.
000730*>
000740*>   The enquiry date argument, split the same way, purely so the
000750*>   job-log trace below reads as a date instead of eight raw digits.
000760 01  ws-status-date-work       pic 9(8).
000770     03  ws-status-date-work-r  redefines  ws-status-date-work.
000780         05  ws-status-ccyy    pic 9(4).
000790         05  ws-status-mm      pic 99.
000800         05  ws-status-dd      pic 99.
000810*>
000820*>   "Now" time off the enquiry screen, same treatment - needed by
000830*>   STMAP01 if the day turns out still to be open.
000840 01  ws-now-time-work          pic 9(4).
000850     03  ws-now-time-work-r  redefines  ws-now-time-work.
000860         05  ws-now-time-hh    pic 99.
000870         05  ws-now-time-mm    pic 99.
000880*>
000890 01  ws-hhmm-disp              pic x(5)    value spaces.
000900*>
000910 01  ws-ein-disp               pic x(5)    value spaces.
000920 01  ws-aus-disp               pic x(5)    value spaces.
000930 01  ws-stunden-disp           pic x(8)    value spaces.
000940 01  ws-block-num-disp         pic 9       value zero.
000950*>
000960*>   Gesamt/Saldo get a leading "~" instead of a figure of zero
000970*>   when the day is still open - blank prefix means the figure
000980*>   printed is the real posted total for the day.
000990 01  ws-gesamt-prefix          pic x       value space.
001000 01  ws-saldo-prefix           pic x       value space.
001010 01  ws-gesamt-disp            pic x(8)    value spaces.
001020 01  ws-soll-disp              pic x(8)    value spaces.
001030 01  ws-saldo-disp             pic x(8)    value spaces.
001040*>
001050 01  ws-print-line             pic x(80)   value spaces.
001060*>
001070 01  ws-map04-call-area.
001080     03  ws-call04-function      pic x.
001090     03  ws-call04-date-in       pic 9(8).
001100     03  ws-call04-date-out      pic 9(8).
001110     03  ws-call04-weekday-out   pic 9.
001120     03  filler                  pic x(20).
001130*>
001140 01  ws-map02-call-area.
001150     03  ws-call02-function      pic x.
001160     03  ws-call02-weekday       pic 9.
001170     03  ws-call02-year          pic 9(4).
001180     03  ws-call02-exp-hours     pic 9(2)v9(2).
001190     03  ws-call02-travel-min    pic 9(2).
001200     03  ws-call02-co-bal        pic s9(4)v9(2).
001210     03  filler                  pic x(20).
001220*>
001230 01  ws-map01-call-area.
001240     03  ws-call01-mode          pic x.
001250     03  ws-call01-now-time      pic 9(4).
001260     03  ws-call01-result-total  pic s9(2)v9(2).
001270     03  ws-call01-result-ind    pic x.
001280     03  filler                  pic x(20).
001290*>
001300 01  ws-map03-call-area.
001310     03  ws-call03-hours-value   pic s9(4)v9(2).
001320     03  ws-call03-show-sign     pic x.
001330     03  ws-call03-display       pic x(8).
001340     03  filler                  pic x(20).
001350*>
001360 linkage                   section.
001370*>--------------------------------------
001380 01  lk-status-date            pic 9(8).
001390 01  lk-now-time               pic 9(4).
001400*>
001410 procedure division  chaining  lk-status-date  lk-now-time.
001420*>========================================
001430*>
001440*>   Single-counter-lookup driver - one CHAINING call per enquiry,
001450*>   straight off whatever date/time field the clerk keyed on the
001460*>   screen.  Open/locate first, then print block by block, status
001470*>   line, then the Gesamt/Soll/Saldo summary - a day with no
001480*>   clocking at all still needs a row to print "--:--" against,
001490*>   which is why AA020 builds one rather than skipping straight
001500*>   to the blank-line case.
001510 aa000-main-line.
001520*>
001530     move     lk-status-date  to  ws-status-date-work.
001540*>
001550     move     lk-now-time     to  ws-now-time-work.
001560*>
001570     display  "stdstat - status date " ws-status-ccyy "-" ws-status-mm
001580              "-" ws-status-dd " now " ws-now-time-hh ":" ws-now-time-mm.
001590*>
001600     perform  aa010-open-files          thru  aa010-exit.
001610*>
001620     perform  aa020-locate-day          thru  aa020-exit.
001630*>
001640*>   Five blocks printed regardless of how many the worker actually
001650*>   used that day - an unused block just prints "--:--" rather
001660*>   than the line being suppressed, so the sheet always has the
001670*>   same shape how many ever were punched.
001680     perform  aa030-print-one-block     thru  aa030-exit
001690              varying  ws-block-sub  from  1  by  1
001700              until    ws-block-sub  >  5.
001710*>
001720     perform  aa040-print-status        thru  aa040-exit.
001730*>
001740     perform  aa050-print-summary       thru  aa050-exit.
001750*>
001760     perform  aa090-close-files         thru  aa090-exit.
001770*>
001780     goback.
001790*>
001800*>   PARMFILE is a single RRN=1 record - read it once and close it
001810*>   straight away, there is nothing else on that file this run
001820*>   will ever want.  DAYFILE stays open for the life of the run -
001830*>   an enquiry never writes to it, unlike STPOST/STFILL, so input
001840*>   mode is enough here.
001850 aa010-open-files.
001860*>
001870     open     input   prm-file.
001880*>
001890     if       prm-status  not =  "00"
001900              display  "stdstat - cannot open parmfile - status " prm-status
001910              go to  aa010-exit.
001920*>
001930     read     prm-file  into  st-parameter-record.
001940*>
001950     close    prm-file.
001960*>
001970     open     input   day-file.
001980*>
001990     if       day-status  not =  "00"
002000              display  "stdstat - cannot open dayfile - status " day-status.
002010*>
002020     open     output  prt-file.
002030*>
002040 aa010-exit.    exit.
002050*>
002060*>   A direct keyed read against the enquiry date - INVALID KEY is
002070*>   the everyday case for a date nobody has clocked against yet
002080*>   (the commonest being "what does today look like so far"
002090*>   asked mid-morning), not an error worth a message, so we just
002100*>   fall through to building a working shell instead of aborting.
002110 aa020-locate-day.
002120*>
002130     move     "N"  to  ws-day-not-found-switch.
002135*>   Default to "found" - the read below flips this only on
002136*>   INVALID KEY, not on every pass.
002140*>
002150     move     lk-status-date  to  std-date.
002160*>
002170     read     day-file  into  st-day-record
002180              invalid key
002190                       move  "Y"  to  ws-day-not-found-switch
002200              end-read.
002210*>
002220     if       ws-day-was-not-found
002230              perform  aa021-build-blank-day  thru  aa021-exit.
002240*>
002250 aa020-exit.    exit.
002260*>
002270*>   Blank shell for a date with no DAYFILE row - weekday comes
002280*>   from STMAP04, and Soll is pre-filled from STMAP02's schedule
002290*>   lookup so the summary line still shows a sensible expected
002300*>   figure for a day nobody has clocked onto at all (rather than
002310*>   printing Soll as zero, which had counter staff ringing in
002320*>   thinking the parameter file was broken).
002330 aa021-build-blank-day.
002340*>
002350     move     spaces                 to  st-day-record.
002360*>
002370     move     lk-status-date         to  std-date.
002380*>
002390     move     "W"                    to  ws-call04-function.
002400*>
002410     move     lk-status-date         to  ws-call04-date-in.
002420*>
002430     call     "stmap04"  using  ws-map04-call-area.
002440*>
002450     move     ws-call04-weekday-out  to  std-weekday.
002460*>
002470     move     "N"   to  std-ein-present (1)    std-ein-present (2)
002480                         std-ein-present (3)    std-ein-present (4)
002490                         std-ein-present (5).
002500*>
002510     move     "N"   to  std-aus-present (1)    std-aus-present (2)
002520                         std-aus-present (3)    std-aus-present (4)
002530                         std-aus-present (5).
002540*>
002550     move     "N"   to  std-hours-present (1)   std-hours-present (2)
002560                         std-hours-present (3)   std-hours-present (4)
002570                         std-hours-present (5).
002580*>
002590     move     "N"   to  std-total-ind.
002600*>
002610     move     0     to  std-total  std-saldo.
002620*>
002630     move     "E"                    to  ws-call02-function.
002640*>
002650     move     std-weekday            to  ws-call02-weekday.
002660*>
002670     call     "stmap02"  using  st-parameter-record  ws-map02-call-area.
002680*>
002690     move     ws-call02-exp-hours    to  std-expected.
002700*>
002710 aa021-exit.    exit.
002720*>
002730*>   One Ein/Aus/Stunden line per block slot.  "--:--" is the
002740*>   printed placeholder for a slot the worker never used that
002750*>   day, and Stunden stays "--:--" too for a block that has been
002760*>   opened but not yet closed - there is no hours figure to show
002770*>   until the matching Aus comes in.
002780 aa030-print-one-block.
002790*>
002800     move     ws-block-sub  to  ws-block-num-disp.
002810*>
002815*>   Ein, Aus and Stunden are each handled independently - a
002816*>   block can have an Ein with no Aus yet (still open) or, in
002817*>   the rare case a stamp was keyed wrong and corrected by hand,
002818*>   an Aus with no matching hours calculated.
002820     if       std-ein-present (ws-block-sub)
002830              move  std-blk-ein (ws-block-sub)  to  ws-time-work
002840              string  ws-time-work-hh  delimited  size
002850                      ":"              delimited  size
002860                      ws-time-work-mm  delimited  size
002870                      into  ws-ein-disp
002880     else
002890              move  "--:--"  to  ws-ein-disp.
002900*>
002910     if       std-aus-present (ws-block-sub)
002920              move  std-blk-aus (ws-block-sub)  to  ws-time-work
002930              string  ws-time-work-hh  delimited  size
002940                      ":"              delimited  size
002950                      ws-time-work-mm  delimited  size
002960                      into  ws-aus-disp
002970     else
002980              move  "--:--"  to  ws-aus-disp.
002990*>
003000     if       std-hours-present (ws-block-sub)
003010              move  "N"  to  ws-call03-show-sign
003020              move  std-blk-hours (ws-block-sub)  to  ws-call03-hours-value
003030              call  "stmap03"  using  ws-map03-call-area
003040              move  ws-call03-display  to  ws-stunden-disp
003050     else
003060              move  "--:--"   to  ws-stunden-disp.
003070*>
003080     move     spaces  to  ws-print-line.
003090*>
003100     string   "Ein "              delimited  size
003110              ws-block-num-disp   delimited  size
003120              ": "                delimited  size
003130              ws-ein-disp         delimited  size
003140              "   Aus "           delimited  size
003150              ws-block-num-disp   delimited  size
003160              ": "                delimited  size
003170              ws-aus-disp         delimited  size
003180              "   Stunden: "      delimited  size
003190              ws-stunden-disp     delimited  size
003200              into  ws-print-line.
003210*>
003220     move     ws-print-line  to  str-line.
003230*>
003240     write    prt-file.
003250*>
003260 aa030-exit.    exit.
003270*>
003280*>   Status is printed verbatim - OFFICE/HOME/KRANK or spaces for
003290*>   a day nobody has set a status on yet.
003300 aa040-print-status.
003310*>
003320     move     spaces  to  ws-print-line.
003330*>
003340     string   "Status: "  delimited  size
003350              std-status  delimited  size
003360              into  ws-print-line.
003370*>
003380     move     ws-print-line  to  str-line.
003390*>
003400     write    prt-file.
003410*>
003420 aa040-exit.    exit.
003430*>
003440*>   If the day has already been totalled (STD-Total-Present) the
003450*>   posted Gesamt/Saldo print as-is.  If it hasn't - the worker is
003460*>   still clocked on - STMAP01 is asked for the running "so far"
003470*>   total against the current time, and both figures print with
003480*>   a leading "~" so the enquiry reader knows it is a live total,
003490*>   not the day's final posted figure.  "--" prints instead of a
003500*>   figure only if STMAP01 itself has nothing to offer, i.e. there
003510*>   is no open stamp either - a day that is neither totalled nor
003520*>   clocked onto at all.
003530 aa050-print-summary.
003540*>
003550     move     space  to  ws-gesamt-prefix  ws-saldo-prefix.
003560*>
003570     move     "N"    to  ws-call03-show-sign.
003580*>
003590     move     std-expected  to  ws-call03-hours-value.
003600*>
003610     call     "stmap03"  using  ws-map03-call-area.
003620*>
003630     move     ws-call03-display  to  ws-soll-disp.
003640*>
003650     if       std-total-present
003660              move  "N"  to  ws-call03-show-sign
003670              move  std-total  to  ws-call03-hours-value
003680              call  "stmap03"  using  ws-map03-call-area
003690              move  ws-call03-display  to  ws-gesamt-disp
003700              move  "Y"  to  ws-call03-show-sign
003710              move  std-saldo  to  ws-call03-hours-value
003720              call  "stmap03"  using  ws-map03-call-area
003730              move  ws-call03-display  to  ws-saldo-disp
003740     else
003750              move  "C"  to  ws-call01-mode
003760              move  lk-now-time  to  ws-call01-now-time
003770              call  "stmap01"  using  st-day-record
003780                                      st-parameter-record
003790                                      ws-map01-call-area
003800              if    ws-call01-result-ind  =  "Y"
003801*>                 STMAP01 answered, so the worker has an open
003802*>                 stamp right now - "so far" Gesamt and a Saldo
003803*>                 worked out against Soll the same as a posted
003804*>                 day would be, just not yet written to DAYFILE.
003810                    move  "~"  to  ws-gesamt-prefix  ws-saldo-prefix
003820                    move  "N"  to  ws-call03-show-sign
003830                    move  ws-call01-result-total  to  ws-call03-hours-value
003840                    call  "stmap03"  using  ws-map03-call-area
003850                    move  ws-call03-display  to  ws-gesamt-disp
003860                    compute  ws-call03-hours-value  rounded  =
003870                             ws-call01-result-total  -  std-expected
003880                    move    "Y"  to  ws-call03-show-sign
003890                    call    "stmap03"  using  ws-map03-call-area
003900                    move    ws-call03-display  to  ws-saldo-disp
003910              else
003911*>                 Nothing posted and no open stamp either - the
003912*>                 worker has not clocked in at all today, so
003913*>                 there is genuinely no figure to offer yet.
003920                    move  "--"  to  ws-gesamt-disp  ws-saldo-disp.
003930*>
003940     move     spaces  to  ws-print-line.
003950*>
003960     string   "Gesamt: "          delimited  size
003970              ws-gesamt-prefix    delimited  size
003980              ws-gesamt-disp      delimited  size
003990              "   Soll: "         delimited  size
004000              ws-soll-disp        delimited  size
004010              "   Saldo: "        delimited  size
004020              ws-saldo-prefix     delimited  size
004030              ws-saldo-disp       delimited  size
004040              into  ws-print-line.
004050*>
004060     move     ws-print-line  to  str-line.
004070*>
004080     write    prt-file.
004090*>
004100 aa050-exit.    exit.
004110*>
004120 aa090-close-files.
004130*>
004140     close    day-file.
004150*>
004160     close    prt-file.
004170*>
004180 aa090-exit.    exit.
004190*>
