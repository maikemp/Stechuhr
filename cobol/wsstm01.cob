000100*>*******************************************
000200*>                                          *
000300*>  Linkage For STMAP01 - Day Recalc         *
000400*>*******************************************
000500*>
000600*> 14/03/87 rja - Created.
000700*> 28/06/90 rja - Added LKM1-Mode so the one routine can serve
000800*>                both the end-of-day recalc and the "hours so
000900*>                far" enquiry screen without two copies of the
001000*>                block-hours arithmetic.
001100*>
001200 01  ST-Map01-Linkage.
001300     03  LKM1-Mode               pic x.
001400         88  LKM1-Mode-Recalc        value "R".
001500         88  LKM1-Mode-Current       value "C".
001600     03  LKM1-Now-Time           pic 9(4).
001700     03  LKM1-Result-Total       pic s9(2)v9(2).
001800     03  LKM1-Result-Ind         pic x.
001900         88  LKM1-Result-Present     value "Y".
002000         88  LKM1-Result-Absent      value "N".
002100     03  filler                  pic x(20).
002200*>
