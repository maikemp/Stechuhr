000100*>*******************************************
000200*>                                          *
000300*>  Linkage For STMAP05 - Stamp Apply         *
000400*>*******************************************
000500*>
000600*> 14/03/87 rja - Created.
000650*> 07/03/01 djp -        Added the K (sick override) function so
000660*>                       the override can be asked for once the
000670*>                       posting run has recalculated the day,
000680*>                       and return code 3 for an Aus placed at
000690*>                       or before its own Ein.  Ref HELP-2201.
000700*>
000800 01  ST-Map05-Linkage.
000900     03  LKM5-Function           pic x.
001000         88  LKM5-Post-Ein           value "E".
001100         88  LKM5-Post-Aus           value "A".
001200         88  LKM5-Has-Open-Stamp     value "O".
001250         88  LKM5-Sick-Override      value "K".
001300     03  LKM5-Txn-Time           pic 9(4).
001400     03  LKM5-Txn-Home           pic x.
001500     03  LKM5-Txn-Sick           pic x.
001600     03  LKM5-Return-Code        pic 9.
001700         88  LKM5-Ok                 value 0.
001800         88  LKM5-Table-Full         value 1.
001900         88  LKM5-No-Open-Entry      value 2.
001950         88  LKM5-Aus-Not-After-Ein  value 3.
002000     03  LKM5-Open-Stamp-Flag    pic x.
002100         88  LKM5-Day-Is-Open        value "Y".
002200     03  filler                  pic x(20).
002300*>
