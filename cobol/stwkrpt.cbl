000010 identification            division.
000020*>========================================
000030*>
000040 program-id.              stwkrpt.
000050 author.                  R J Allsop.
000060 installation.            Applewood Computers - Stechuhr Suite.
000070 date-written.            20/06/92.
000080 date-compiled.
000090 security.                Company confidential - payroll bureau use only.
000100*>
000110*>***************************************************************
000120*>                                                              *
000130*>   STWKRPT - Week Summary Report                              *
000140*>                                                              *
000150*>   Given a reference date, finds the Monday of that week and    *
000160*>   prints one line per Mon-Fri day (Gesamt/Soll/Saldo), with     *
000170*>   days still to come marked "(noch offen)", followed by the    *
000180*>   week totals line.  Requested by the Luton office so staff    *
000190*>   could see where they stood before the Friday cut-off.        *
000200*>                                                              *
000210*>***************************************************************
000220*>
000230*> Change log.
000240*> ----------
000250*> 20/06/92 rja -        Created for the weekly enquiry counter.
000260*> 09/02/99 kjm -        Y2K: reference date argument confirmed
000270*>                       9(8) CCYYMMDD.  Ref Y2K-0114.
000280*> 14/07/02 djp -        Soll column now comes from STMAP02's
000290*>                       schedule lookup rather than the day
000300*>                       record, so the Soll figure still prints
000310*>                       for days with no clocking at all.
000320*> 13/06/03 djp -        Added working commentary round the
000330*>                       Monday/Friday roll and the week footing
000340*>                       after a Luton query asked why the week's
000350*>                       own Saldo does not simply add up the five
000360*>                       printed daily figures.  Logic itself is
000370*>                       unchanged.  Ref HELP-2297.
000380*>
000390 environment               division.
000400*>========================================
000410 configuration              section.
000420 special-names.
000430     class  ws-digits-only   is  "0" thru "9".
000440*>
000450 input-output              section.
000460 file-control.
000470 copy "selstday.cob".
000480 copy "selstprm.cob".
000490 copy "selstprt.cob".
000500*>
000510 data                      division.
000520*>========================================
000530 file section.
000540*>--------------------------------------
000550 copy "fdstday.cob".
000560 copy "fdstprm.cob".
000570*>
000580 fd  Prt-File.
000590     report  is  St-Week-Summary-Report.
000600*>
000610 working-storage section.
000620*>--------------------------------------
000630 77  prm-status                pic xx.
000640 77  day-status                pic xx.
000650 77  ws-weekday-idx            pic 9       comp.
000660 77  ws-day-not-found-switch   pic x.
000670     88  ws-day-was-not-found      value "Y".
000680 77  ws-day-is-future          pic x.
000690     88  ws-day-still-to-come      value "Y".
000700*>
000710 01  ws-monday-date            pic 9(8).
000720     03  ws-monday-date-r  redefines  ws-monday-date.
000730         05  ws-monday-ccyy    pic 9(4).
000740         05  ws-monday-mm      pic 99.
000750         05  ws-monday-dd      pic 99.
000760*>
000770 01  ws-friday-date            pic 9(8).
000780     03  ws-friday-date-r  redefines  ws-friday-date.
000790         05  ws-friday-ccyy    pic 9(4).
000800         05  ws-friday-mm      pic 99.
000810         05  ws-friday-dd      pic 99.
000820*>
000830 01  ws-cur-day-date           pic 9(8).
000840     03  ws-cur-day-date-r  redefines  ws-cur-day-date.
000850         05  ws-cur-day-ccyy   pic 9(4).
000860         05  ws-cur-day-mm     pic 99.
000870         05  ws-cur-day-dd     pic 99.
000880*>
000890 77  ws-soll-hours             pic 9(2)v9(2).
000900 77  ws-week-gesamt            pic s9(4)v9(2).
000910 77  ws-week-soll              pic s9(4)v9(2).
000920 77  ws-week-saldo             pic s9(4)v9(2).
000930*>
000940 01  ws-weekday-abbrev         pic x(2)    value spaces.
000950*>
000960 01  ws-gesamt-disp            pic x(8)    value spaces.
000970 01  ws-soll-disp              pic x(8)    value spaces.
000980 01  ws-saldo-disp             pic x(8)    value spaces.
000990*>
001000 01  ws-detail-line-text       pic x(60)   value spaces.
001010 01  ws-footing-line-text      pic x(60)   value spaces.
001020*>
001030 01  ws-map04-call-area.
001040     03  ws-call04-function      pic x.
001050     03  ws-call04-date-in       pic 9(8).
001060     03  ws-call04-date-out      pic 9(8).
001070     03  ws-call04-weekday-out   pic 9.
001080     03  filler                  pic x(20).
001090*>
001100 01  ws-map02-call-area.
001110     03  ws-call02-function      pic x.
001120     03  ws-call02-weekday       pic 9.
001130     03  ws-call02-year          pic 9(4).
001140     03  ws-call02-exp-hours     pic 9(2)v9(2).
001150     03  ws-call02-travel-min    pic 9(2).
001160     03  ws-call02-co-bal        pic s9(4)v9(2).
001170     03  filler                  pic x(20).
001180*>
001190 01  ws-map03-call-area.
001200     03  ws-call03-hours-value   pic s9(4)v9(2).
001210     03  ws-call03-show-sign     pic x.
001220     03  ws-call03-display       pic x(8).
001230     03  filler                  pic x(20).
001240*>
001250 linkage                   section.
001260*>--------------------------------------
001270 01  lk-ref-date               pic 9(8).
001280*>
001290 report section.
001300*>--------------------------------------
001310 rd  St-Week-Summary-Report
001320     control      final
001330     page limit   20
001340     heading      1
001350     first detail 4
001360     last  detail 15.
001370*>
001380 01  St-Wk-Page-Head  type  page heading.
001390     03  line  1.
001400         05  col   1     pic x(6)    value "Woche ".
001410         05  col   7     pic 9(2)    source  ws-monday-dd.
001420         05  col   9                       value  ".".
001430         05  col  10     pic 9(2)    source  ws-monday-mm.
001440         05  col  12                       value  ". - ".
001450         05  col  16     pic 9(2)    source  ws-friday-dd.
001460         05  col  18                       value  ".".
001470         05  col  19     pic 9(2)    source  ws-friday-mm.
001480         05  col  21                       value  ".".
001490         05  col  22     pic 9(4)    source  ws-friday-ccyy.
001500         05  col  26                       value  ":".
001510*>
001520 01  St-Wk-Detail  type is detail.
001530     03  line + 2.
001540         05  col   3     pic x(60)   source  ws-detail-line-text.
001550*>
001560 01  St-Wk-Footing  type control footing final  line plus 2.
001570     03  line + 0.
001580         05  col   3     pic x(60)   source  ws-footing-line-text.
001590*>
001600 procedure division  chaining  lk-ref-date.
001610*>========================================
001620*>
001630 aa000-main-line.
001640*>
001650     perform  aa010-open-files       thru  aa010-exit.
001660*>
001670     perform  aa020-find-monday      thru  aa020-exit.
001680*>
001690     move     0  to  ws-week-gesamt  ws-week-soll  ws-week-saldo.
001700*>
001710     move     ws-monday-date  to  ws-cur-day-date.
001720*>
001730     initiate  St-Week-Summary-Report.
001740*>
001750     perform  aa030-process-weekday  thru  aa030-exit
001760              varying  ws-weekday-idx  from  1  by  1
001770              until    ws-weekday-idx  >  5.
001780*>
001790     perform  aa040-finish-week       thru  aa040-exit.
001800*>
001810     terminate  St-Week-Summary-Report.
001820*>
001830     perform  aa090-close-files       thru  aa090-exit.
001840*>
001850     goback.
001860*>
001870 aa010-open-files.
001880*>
001890     open     input   prm-file.
001900*>
001910     if       prm-status  not =  "00"
001920              display  "stwkrpt - cannot open parmfile - status " prm-status
001930              go to  aa010-exit.
001940*>
001950     read     prm-file  into  st-parameter-record.
001960*>
001970     close    prm-file.
001980*>
001990     open     input   day-file.
002000*>
002010     if       day-status  not =  "00"
002020              display  "stwkrpt - cannot open dayfile - status " day-status.
002030*>
002040     open     output  prt-file.
002050*>
002060 aa010-exit.    exit.
002070*>
002080 aa020-find-monday.
002090*>   STMAP04's "M" function steps back to the Monday on or before
002100*>   whatever date is given, however far into the week that date
002110*>   falls - stepping forward four calendar days from it then
002120*>   always lands on the same week's Friday.
002130*>
002140     move     "M"  to  ws-call04-function.
002150*>
002160     move     lk-ref-date  to  ws-call04-date-in.
002170*>
002180     call     "stmap04"  using  ws-map04-call-area.
002190*>
002200     move     ws-call04-date-out  to  ws-monday-date.
002210*>
002220     move     "A"  to  ws-call04-function.
002230*>
002240     move     ws-monday-date  to  ws-call04-date-in.
002250*>
002260     perform  aa021-step-forward-one-day  thru  aa021-exit  4  times.
002270*>
002280     move     ws-call04-date-out  to  ws-friday-date.
002290*>
002300 aa020-exit.    exit.
002310*>
002320 aa021-step-forward-one-day.
002330*>
002340     call     "stmap04"  using  ws-map04-call-area.
002350*>
002360     move     ws-call04-date-out  to  ws-call04-date-in.
002370*>
002380 aa021-exit.    exit.
002390*>
002400 aa030-process-weekday.
002410*>
002420     perform  aa031-set-weekday-abbrev  thru  aa031-exit.
002430*>
002440     move     "E"               to  ws-call02-function.
002450*>
002460     move     ws-weekday-idx    to  ws-call02-weekday.
002470*>
002480     call     "stmap02"  using  st-parameter-record  ws-map02-call-area.
002490*>
002500     move     ws-call02-exp-hours  to  ws-soll-hours.
002510*>
002520     add      ws-soll-hours  to  ws-week-soll.
002530*>
002540     move     "N"               to  ws-day-is-future.
002550*>
002560     move     "N"               to  ws-day-not-found-switch.
002570*>
002580*>   A day later than the reference date itself has not happened yet -
002590*>   nothing is read off DAYFILE for it at all, it is simply marked
002600*>   "(noch offen)" below.  Only a day on or before the reference date
002610*>   is ever looked up, and even then may have no row if nobody
002620*>   clocked on at all that day.
002630     if       ws-cur-day-date  >  lk-ref-date
002640              move  "Y"  to  ws-day-is-future
002650     else
002660              move  ws-cur-day-date  to  std-date
002670              read  day-file  into  st-day-record
002680                    invalid  key
002690                             move  "Y"  to  ws-day-not-found-switch
002700              end-read.
002710*>
002720     perform  aa032-build-detail-line  thru  aa032-exit.
002730*>
002740     generate  St-Wk-Detail.
002750*>
002760     move     "A"               to  ws-call04-function.
002770*>
002780     move     ws-cur-day-date   to  ws-call04-date-in.
002790*>
002800     call     "stmap04"  using  ws-map04-call-area.
002810*>
002820     move     ws-call04-date-out  to  ws-cur-day-date.
002830*>
002840 aa030-exit.    exit.
002850*>
002860 aa031-set-weekday-abbrev.
002870*>
002880     evaluate  ws-weekday-idx
002890         when  1  move  "Mo"  to  ws-weekday-abbrev
002900         when  2  move  "Di"  to  ws-weekday-abbrev
002910         when  3  move  "Mi"  to  ws-weekday-abbrev
002920         when  4  move  "Do"  to  ws-weekday-abbrev
002930         when  5  move  "Fr"  to  ws-weekday-abbrev
002940         when  other  move  spaces  to  ws-weekday-abbrev
002950     end-evaluate.
002960*>
002970 aa031-exit.    exit.
002980*>
002990 aa032-build-detail-line.
003000*>   Soll is always shown, future day or not, since it comes
003010*>   straight off STMAP02's schedule lookup above rather than
003020*>   anything recorded on DAYFILE - Gesamt/Saldo on the other
003030*>   hand only ever come from a day actually clocked.
003040*>
003050     move     spaces  to  ws-gesamt-disp  ws-saldo-disp  ws-soll-disp.
003060*>
003070     move     "N"     to  ws-call03-show-sign.
003080*>
003090     move     ws-soll-hours  to  ws-call03-hours-value.
003100*>
003110     call     "stmap03"  using  ws-map03-call-area.
003120*>
003130     move     ws-call03-display  to  ws-soll-disp.
003140*>
003150     move     spaces  to  ws-detail-line-text.
003160*>
003170     if       ws-day-still-to-come
003180              string  ws-weekday-abbrev         delimited  size
003190                      "  "                       delimited  size
003200                      ws-cur-day-dd              delimited  size
003210                      "."                        delimited  size
003220                      ws-cur-day-mm              delimited  size
003230                      ".  (noch offen)"          delimited  size
003240                      into  ws-detail-line-text
003250     else
003260        if    ws-day-was-not-found  or  not std-total-present
003270                 move  "--"  to  ws-gesamt-disp  ws-saldo-disp
003280        else
003290                 add     std-total  to  ws-week-gesamt
003300                 move    "N"  to  ws-call03-show-sign
003310                 move    std-total  to  ws-call03-hours-value
003320                 call    "stmap03"  using  ws-map03-call-area
003330                 move    ws-call03-display  to  ws-gesamt-disp
003340                 move    "Y"  to  ws-call03-show-sign
003350                 move    std-saldo  to  ws-call03-hours-value
003360                 call    "stmap03"  using  ws-map03-call-area
003370                 move    ws-call03-display  to  ws-saldo-disp
003380        end-if
003390        string  ws-weekday-abbrev         delimited  size
003400               "  "                        delimited  size
003410               ws-cur-day-dd               delimited  size
003420               "."                         delimited  size
003430               ws-cur-day-mm               delimited  size
003440               ".  Gesamt: "               delimited  size
003450               ws-gesamt-disp              delimited  size
003460               "  Soll: "                  delimited  size
003470               ws-soll-disp                delimited  size
003480               "  Saldo: "                 delimited  size
003490               ws-saldo-disp               delimited  size
003500               into  ws-detail-line-text
003510     end-if.
003520*>
003530 aa032-exit.    exit.
003540*>
003550 aa040-finish-week.
003560*>   Week's own Saldo is the genuine week-to-date Gesamt less the
003570*>   full five-day Soll, not a sum of the five daily Saldos -
003580*>   those daily figures run "--" for a future day, so cannot be
003590*>   added together for a week that has not finished yet.
003600*>
003610     compute  ws-week-saldo  rounded  =  ws-week-gesamt  -  ws-week-soll.
003620*>
003630     move     "N"  to  ws-call03-show-sign.
003640*>
003650     move     ws-week-gesamt  to  ws-call03-hours-value.
003660*>
003670     call     "stmap03"  using  ws-map03-call-area.
003680*>
003690     move     ws-call03-display  to  ws-gesamt-disp.
003700*>
003710     move     ws-week-soll  to  ws-call03-hours-value.
003720*>
003730     call     "stmap03"  using  ws-map03-call-area.
003740*>
003750     move     ws-call03-display  to  ws-soll-disp.
003760*>
003770     move     "Y"  to  ws-call03-show-sign.
003780*>
003790     move     ws-week-saldo  to  ws-call03-hours-value.
003800*>
003810     call     "stmap03"  using  ws-map03-call-area.
003820*>
003830     move     ws-call03-display  to  ws-saldo-disp.
003840*>
003850     move     spaces  to  ws-footing-line-text.
003860*>
003870     string   "Woche:     Gesamt: "      delimited  size
003880              ws-gesamt-disp              delimited  size
003890              "  Soll: "                  delimited  size
003900              ws-soll-disp                delimited  size
003910              "  Saldo: "                 delimited  size
003920              ws-saldo-disp               delimited  size
003930              into  ws-footing-line-text.
003940*>
003950 aa040-exit.    exit.
003960*>
003970 aa090-close-files.
003980*>
003990     close    day-file.
004000*>
004010     close    prt-file.
004020*>
004030 aa090-exit.    exit.
004040*>
