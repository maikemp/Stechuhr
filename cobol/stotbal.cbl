000100 identification            division.
000200*>========================================
000300*>
000400 program-id.              stotbal.
000500 author.                  R J Allsop.
000600 installation.            Applewood Computers - Stechuhr Suite.
000700 date-written.            19/11/91.
000800 date-compiled.
000900 security.                Company confidential - payroll bureau use only.
001000*>
001100*>***************************************************************
001200*>                                                              *
001300*>   STOTBAL - Overtime Balance Batch                           *
001400*>                                                              *
001500*>   Walks every tracked year/month on DAYFILE up to the run's    *
001600*>   cutoff date, filling any untracked days and rolling each     *
001700*>   month's Summe into a Kumuliert carried into the next month,  *
001800*>   seeded by the earliest tracked year's own pre-tracking       *
001900*>   carry-over figure.  Years wholly before the earliest         *
002000*>   tracked year contribute their configured carry-over          *
002100*>   balances straight into the starting total.  The worker's     *
002200*>   current cumulative overtime balance is the sum of the two.   *
002300*>                                                              *
002400*>***************************************************************
002500*>
002600*> Change log.
002700*> ----------
002800*> 19/11/91 rja -        Created for the year-end overtime
002900*>                       reconciliation run.
003000*> 09/02/99 kjm -        Y2K: cutoff date argument and carry-over
003100*>                       table years both confirmed 9(8)/9(4)
003200*>                       CCYY-safe.  Ref Y2K-0114.
003300*> 05/10/01 djp -        Month-stepping loop now stops part way
003400*>                       through the cutoff year's cutoff month
003500*>                       instead of always running to December -
003600*>                       a mid-year balance enquiry had been
003700*>                       quietly including unworked future months.
003710*> 07/03/01 djp -        Each month is now walked day by day from
003720*>                       the 1st via STMAP04's add-a-day function
003730*>                       instead of a sequential START/READ NEXT of
003740*>                       whatever rows exist - a weekday with no
003750*>                       clocking at all had no row to visit and
003760*>                       its expected hours were never credited to
003770*>                       Summe/Kumuliert.  DAYFILE is now opened
003780*>                       I-O throughout, not INPUT, to allow the
003790*>                       new shell records to be written.
003795*>                       Ref HELP-2201.
003800*>
003900 environment               division.
004000*>========================================
004100 configuration              section.
004200 special-names.
004300     class  ws-digits-only   is  "0" thru "9".
004400*>
004500 input-output              section.
004600 file-control.
004700 copy "selstday.cob".
004800 copy "selstprm.cob".
004900*>
005000 data                      division.
005100*>========================================
005200 file section.
005300*>--------------------------------------
005400 copy "fdstday.cob".
005500 copy "fdstprm.cob".
005600*>
005700 working-storage section.
005800*>--------------------------------------
005900 77  day-status                pic xx.
006000 77  prm-status                pic xx.
006300 77  ws-month-eof              pic x.
006400     88  ws-end-of-month           value "Y".
006500 77  ws-co-sub                 pic 99      comp.
006600 77  ws-no-tracked-data        pic x       value "N".
006700     88  ws-dayfile-is-empty       value "Y".
006710 77  ws-day-found-switch       pic x.
006720     88  ws-day-was-found          value "Y".
006730 77  ws-weekday-of-walk        pic 9       comp.
006750*>
006760 copy "wsstsum.cob".
006800*>
006900 01  ws-cutoff-work            pic 9(8).
007000     03  ws-cutoff-work-r  redefines  ws-cutoff-work.
007100         05  ws-cutoff-ccyy    pic 9(4).
007200         05  ws-cutoff-mm      pic 99.
007300         05  ws-cutoff-dd      pic 99.
007400*>
008010 01  ws-walk-date              pic 9(8).
008020     03  ws-walk-date-r  redefines  ws-walk-date.
008030         05  ws-walk-ccyy      pic 9(4).
008040         05  ws-walk-mm        pic 99.
008050         05  ws-walk-dd        pic 99.
008060*>
008100 77  ws-earliest-year          pic 9(4)    comp.
008200 77  ws-earliest-month         pic 99      comp.
008300 77  ws-cur-year               pic 9(4)    comp.
008400 77  ws-cur-month              pic 99      comp.
008500*>
008600 01  ws-start-total            pic s9(6)v9(2).
008700     03  ws-start-total-r  redefines  ws-start-total  pic x(9).
008800*>
008900 01  ws-running-uebertrag      pic s9(4)v9(2).
009000     03  ws-running-uebertrag-r  redefines  ws-running-uebertrag
009100                                               pic x(7).
009200*>
009300 01  ws-final-balance          pic s9(6)v9(2).
009400     03  ws-final-balance-r  redefines  ws-final-balance  pic x(9).
009500*>
009600 01  ws-map02-call-area.
009700     03  ws-call02-function      pic x.
009800     03  ws-call02-weekday       pic 9.
009900     03  ws-call02-year          pic 9(4).
010000     03  ws-call02-exp-hours     pic 9(2)v9(2).
010100     03  ws-call02-travel-min    pic 9(2).
010200     03  ws-call02-co-bal        pic s9(4)v9(2).
010300     03  filler                  pic x(20).
010400*>
010500 01  ws-map07-call-area.
010600     03  ws-call07-cutoff-date   pic 9(8).
010700     03  ws-call07-filled-flag   pic x.
010800     03  filler                  pic x(20).
010900*>
011000 01  ws-map06-call-area.
011100     03  ws-call06-function      pic x.
011200     03  ws-call06-uebertrag-in  pic s9(4)v9(2).
011300     03  filler                  pic x(20).
011400*>
011410 01  ws-map04-call-area.
011420     03  ws-call04-function      pic x.
011430     03  ws-call04-date-in       pic 9(8).
011440     03  ws-call04-date-out      pic 9(8).
011450     03  ws-call04-weekday-out   pic 9.
011460     03  filler                  pic x(20).
011470*>
011500 01  ws-map03-call-area.
011600     03  ws-call03-hours-value   pic s9(4)v9(2).
011700     03  ws-call03-show-sign     pic x.
011800     03  ws-call03-display       pic x(8).
011900     03  filler                  pic x(20).
012000*>
012100 linkage                   section.
012200*>--------------------------------------
012300 01  lk-cutoff-date            pic 9(8).
012400*>
012500 procedure division  chaining  lk-cutoff-date.
012600*>========================================
012700*>
012800 aa000-main-line.
012900     move     lk-cutoff-date  to  ws-cutoff-work.
013000     perform  aa010-open-files           thru  aa010-exit.
013100     if       ws-dayfile-is-empty
013200              display  "stotbal - no tracked data - balance 0:00"
013300              perform  aa090-close-files  thru  aa090-exit
013400              go to  aa000-exit.
013500     perform  aa020-compute-start-total   thru  aa020-exit.
013600     move     ws-earliest-year  to  ws-call02-year.
013700     move     "C"                to  ws-call02-function.
013800     call     "stmap02"  using  st-parameter-record  ws-map02-call-area.
013900     move     ws-call02-co-bal   to  ws-running-uebertrag.
014000     move     ws-earliest-year   to  ws-cur-year.
014100     move     ws-earliest-month  to  ws-cur-month.
014200     perform  aa030-process-one-month  thru  aa030-exit
014300              until  ws-cur-year  >  ws-cutoff-ccyy
014400              or    (ws-cur-year  =  ws-cutoff-ccyy
014500                     and  ws-cur-month  >  ws-cutoff-mm).
014600     compute  ws-final-balance  rounded  =
014700              ws-start-total  +  ws-running-uebertrag.
014800     move     ws-final-balance  to  ws-call03-hours-value.
014900     move     "Y"                to  ws-call03-show-sign.
015000     call     "stmap03"  using  ws-map03-call-area.
015100     display  "stotbal - overtime balance " ws-call03-display.
015200     perform  aa090-close-files           thru  aa090-exit.
015300 aa000-exit.    exit.
015400     goback.
015500*>
015600 aa010-open-files.
015700     move     0  to  ws-start-total  ws-running-uebertrag.
015800     open     input   prm-file.
015900     if       prm-status  not =  "00"
016000              display  "stotbal - cannot open parmfile - status " prm-status
016100              move  "Y"  to  ws-no-tracked-data
016200              go to  aa010-exit.
016300     read     prm-file  into  st-parameter-record.
016400     close    prm-file.
016500     open     i-o     day-file.
016600     if       day-status  not =  "00"
016700              display  "stotbal - cannot open dayfile - status " day-status
016800              move  "Y"  to  ws-no-tracked-data
016900              go to  aa010-exit.
017000     read     day-file  next  record  into  st-day-record.
017100     if       day-status  not =  "00"
017200              move  "Y"  to  ws-no-tracked-data
017300     else
017400              move  std-date-ccyy  to  ws-earliest-year
017500              move  std-date-mm    to  ws-earliest-month.
017600 aa010-exit.    exit.
017700*>
017800 aa020-compute-start-total.
017900     perform   aa021-add-one-co-entry  thru  aa021-exit
018000               varying  ws-co-sub  from  1  by  1
018100               until    ws-co-sub  >  stp-carry-over-count.
018200 aa020-exit.    exit.
018300*>
018400 aa021-add-one-co-entry.
018500     if        stp-co-year (ws-co-sub)  <  ws-earliest-year
018600               add  stp-co-balance (ws-co-sub)  to  ws-start-total.
018700 aa021-exit.    exit.
018800*>
018900 aa030-process-one-month.
019000     move     0  to  sts-gesamt  sts-soll  sts-saldo.
019100     move     ws-cur-year  to  ws-walk-ccyy.
019200     move     ws-cur-month to  ws-walk-mm.
019300     move     1            to  ws-walk-dd.
019500     move     "N"          to  ws-month-eof.
019600     perform  aa033-process-one-day  thru  aa033-exit
019610              until  ws-end-of-month.
020400     move     "F"              to  ws-call06-function.
020500     move     ws-running-uebertrag  to  ws-call06-uebertrag-in.
020600     call     "stmap06"  using  st-day-record
020700                               st-month-summary-record
020800                               ws-map06-call-area.
020900     move     sts-kumuliert  to  ws-running-uebertrag.
021000     add      1  to  ws-cur-month.
021100     if       ws-cur-month  >  12
021200              move  1  to  ws-cur-month
021300              add   1  to  ws-cur-year.
021400 aa030-exit.    exit.
021500*>
021600*>   A calendar walk of the month rather than a START/READ NEXT of
021610*>   whatever rows happen to exist - a weekday nobody ever clocked
021620*>   onto is built as a shell record and filled the same as any
021630*>   other untracked day.  Ref HELP-2201.
022700 aa033-process-one-day.
022710     move     ws-walk-date  to  std-date.
022720     move     "Y"  to  ws-day-found-switch.
022730     read     day-file  into  st-day-record
022740              invalid  key
022750                       move  "N"  to  ws-day-found-switch
022760                       perform  aa034-build-blank-day  thru  aa034-exit.
022800     if       std-date  <  lk-cutoff-date
022900              move  lk-cutoff-date  to  ws-call07-cutoff-date
023000              call  "stmap07"  using  st-day-record
023100                                      st-parameter-record
023200                                      ws-map07-call-area
023300              if    ws-call07-filled-flag  =  "Y"
023310                    if     ws-day-was-found
023320                           rewrite  st-day-record
023330                    else
023340                           write    day-file  from  st-day-record
023350              else
023360                 if  not ws-day-was-found
023370                        write    day-file  from  st-day-record
023380     else
023390        if    not ws-day-was-found
023400              write    day-file  from  st-day-record.
023500     move     "A"              to  ws-call06-function.
023600     call     "stmap06"  using  st-day-record
023700                               st-month-summary-record
023800                               ws-map06-call-area.
023810     move     "A"  to  ws-call04-function.
023820     move     ws-walk-date  to  ws-call04-date-in.
023830     call     "stmap04"  using  ws-map04-call-area.
023840     move     ws-call04-date-out  to  ws-walk-date.
023850     if       ws-walk-ccyy  not =  ws-cur-year
023860        or    ws-walk-mm    not =  ws-cur-month
023870              move  "Y"  to  ws-month-eof.
024000 aa033-exit.    exit.
024010*>
024020 aa034-build-blank-day.
024030     move     spaces                 to  st-day-record.
024040     move     ws-walk-date           to  std-date.
024050     move     "W"                    to  ws-call04-function.
024060     move     ws-walk-date           to  ws-call04-date-in.
024070     call     "stmap04"  using  ws-map04-call-area.
024080     move     ws-call04-weekday-out  to  std-weekday.
024090     move     "N"   to  std-ein-present (1)    std-ein-present (2)
024100                         std-ein-present (3)    std-ein-present (4)
024110                         std-ein-present (5).
024120     move     "N"   to  std-aus-present (1)    std-aus-present (2)
024130                         std-aus-present (3)    std-aus-present (4)
024140                         std-aus-present (5).
024150     move     "N"   to  std-hours-present (1)   std-hours-present (2)
024160                         std-hours-present (3)   std-hours-present (4)
024170                         std-hours-present (5).
024180     move     "N"   to  std-total-ind.
024190     move     0     to  std-total  std-saldo.
024200     move     "E"                    to  ws-call02-function.
024210     move     std-weekday            to  ws-call02-weekday.
024220     call     "stmap02"  using  st-parameter-record  ws-map02-call-area.
024230     move     ws-call02-exp-hours    to  std-expected.
024240 aa034-exit.    exit.
024250*>
024260 aa090-close-files.
024270     close    day-file.
024280 aa090-exit.    exit.
024290*>
