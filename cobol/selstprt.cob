000100*> SELECT For Stechuhr Printed Report File.
000200*> 14/03/87 rja - Created.
000300*>
000400     select  Prt-File  assign       PRTFILE
000500                       organization line sequential
000600                       access mode   sequential
000700                       file status   Prt-Status.
000800*>
