000010 identification            division.
000020*>========================================
000030*>
000040 program-id.              stmap03.
000050 author.                  R J Allsop.
000060 installation.            Applewood Computers - Stechuhr Suite.
000070 date-written.            14/03/87.
000080 date-compiled.
000090 security.                Company confidential - payroll bureau use only.
000100*>
000110*>***************************************************************
000120*>                                                              *
000130*>   STMAP03 - Hours Display Formatting                         *
000140*>                                                              *
000150*>   Turns a signed decimal hours figure into the "H:MM" form    *
000160*>   used on the week and daily reports, with an optional        *
000170*>   leading "+" for a saldo column.                             *
000180*>                                                              *
000190*>***************************************************************
000200*>
000210*> Change log.
000220*> ----------
000230*> 14/03/87 rja -        Created.
000240*> 11/05/90 rja -        Added LKM3-Show-Sign for the new saldo
000250*>                       column on the week report - Gesamt and
000260*>                       Soll never carry a leading sign.
000270*> 09/02/99 kjm -        Y2K: no date content in this routine -
000280*>                       reviewed and passed.  Ref Y2K-0114.
000290*> 30/01/03 djp -        Minutes now rounded half-up instead of
000300*>                       truncated - a 2.995 hour saldo had been
000310*>                       printing as "2:59" instead of "3:00".
000320*> 13/06/03 djp -        Removed the pair of trace-only dump
000330*>                       fields picked up in the last pass - this
000340*>                       routine is a pure formatter called once
000350*>                       per report line, it has no business
000360*>                       writing to the job log.  Added a real
000370*>                       guard on the incoming figure instead -
000380*>                       an implausibly large hours value (well
000390*>                       past anything a single day or week can
000400*>                       produce) now formats as "0:00" rather
000410*>                       than overflowing the minutes work area.
000420*>                       Ref HELP-2297.
000430*>
000440 environment               division.
000450*>========================================
000460 configuration              section.
000470 special-names.
000480     class  ws-digits-only   is  "0" thru "9".
000490*>
000500 data                      division.
000510*>========================================
000520 working-storage section.
000530*>--------------------------------------
000540 77  ws-total-minutes          pic s9(5)   comp.
000550 77  ws-hh                     pic 9(3)    comp.
000560 77  ws-mm                     pic 99      comp.
000570 77  ws-trim-sub               pic 9       comp.
000580 77  ws-trim-out-sub           pic 9       comp.
000590 77  ws-negative-switch        pic x.
000600     88  ws-was-negative           value "Y".
000610*>
000620*>   Zero-suppressed hour, kept as a 3-character table rather
000630*>   than a single PIC ZZ9 group so AA021 can walk and copy the
000640*>   individual print positions one at a time.
000650 01  ws-hh-display             pic zz9.
000660     03  ws-hh-display-r  redefines  ws-hh-display.
000670         05  ws-hh-disp-char   occurs 3  pic x.
000680*>
000690*>   Local copy of the incoming figure so the whole-hours part
000700*>   can be range-checked before it is ever multiplied up into
000710*>   minutes - see AA010 below.
000720 01  ws-hours-work             pic s9(4)v9(2).
000730     03  ws-hours-work-r  redefines  ws-hours-work.
000740         05  ws-hours-wk-whole     pic 9(4).
000750         05  ws-hours-wk-frac      pic 99.
000770*>
000780 01  ws-hh-trimmed             pic x(3).
000790*>   Same table trick over the trimmed buffer, used in AA020 to
000800*>   spot the case where trimming left nothing behind at all
000810*>   (an hour value of zero trims to three blanks, not a digit).
000820     03  ws-hh-trimmed-r  redefines  ws-hh-trimmed.
000830         05  ws-hh-trim-char   occurs 3  pic x.
000840*>
000850 01  ws-mm-display             pic 99.
000860*>
000870 linkage                   section.
000880*>--------------------------------------
000890 copy "wsstm03.cob".
000900*>
000910 procedure division  using  st-map03-linkage.
000920*>========================================
000930*>
000940 aa000-main-line.
000950     perform  aa010-format-hours  thru  aa010-exit.
000960     goback.
000970*>
000980 aa010-format-hours.
000990     move     lkm3-hours-value  to  ws-hours-work.
001040*>
001050*>   A figure bigger than a three-digit hour count cannot have
001060*>   come from a genuine day, week or even a year of Gesamt -
001070*>   this is almost always a caller passing an uninitialised or
001080*>   corrupt work area.  Refuse it outright rather than let the
001090*>   multiply below overrun WS-TOTAL-MINUTES.
001100     if       ws-hours-wk-whole  >  999
001110              move  zero  to  lkm3-hours-value
001120              move  zero  to  ws-hours-work.
001130*>
001140     move     "N"  to  ws-negative-switch.
001150     if       lkm3-hours-value  <  0
001160              move  "Y"  to  ws-negative-switch
001170              compute  ws-total-minutes  rounded  =
001180                       lkm3-hours-value  *  -60
001190     else
001200              compute  ws-total-minutes  rounded  =
001210                       lkm3-hours-value  *  60.
001220     divide    ws-total-minutes  by  60
001230               giving  ws-hh  remainder  ws-mm.
001240     move      ws-hh  to  ws-hh-display.
001250     move      ws-mm  to  ws-mm-display.
001260     perform   aa020-trim-hh  thru  aa020-exit.
001270     if        ws-was-negative
001280               string  "-"             delimited by size
001290                       ws-hh-trimmed   delimited by space
001300                       ":"             delimited by size
001310                       ws-mm-display   delimited by size
001320                       into  lkm3-display
001330     else
001340       if      lkm3-show-sign-yes
001350               string  "+"             delimited by size
001360                       ws-hh-trimmed   delimited by space
001370                       ":"             delimited by size
001380                       ws-mm-display   delimited by size
001390                       into  lkm3-display
001400       else
001410               string  ws-hh-trimmed   delimited by space
001420                       ":"             delimited by size
001430                       ws-mm-display   delimited by size
001440                       into  lkm3-display.
001450 aa010-exit.    exit.
001460*>
001470 aa020-trim-hh.
001480*>   Squeeze the leading spaces out of the zero-suppressed hour
001490*>   so "  2" prints as "2" and not as three wasted columns.
001500     move      spaces  to  ws-hh-trimmed.
001510     move      0       to  ws-trim-out-sub.
001520     perform   aa021-copy-one-hh-char  thru  aa021-exit
001530              varying  ws-trim-sub  from  1  by  1
001540              until    ws-trim-sub  >  3.
001550*>
001560*>   An hour count of exactly zero is all spaces after the loop
001570*>   above - that is correct for the digit positions but wrong
001580*>   for the report, which still wants to see a "0" before the
001590*>   colon.  Ref HELP-2297.
001600     if        ws-hh-trim-char (1)  =  space
001610       and     ws-hh-trim-char (2)  =  space
001620       and     ws-hh-trim-char (3)  =  space
001630               move  "0"  to  ws-hh-trim-char (3).
001640 aa020-exit.    exit.
001650*>
001660 aa021-copy-one-hh-char.
001670     if        ws-hh-disp-char (ws-trim-sub)  not =  space
001680       or      ws-trim-out-sub  >  0
001690               add  1  to  ws-trim-out-sub
001700               move  ws-hh-disp-char (ws-trim-sub)
001710                     to  ws-hh-trim-char (ws-trim-out-sub).
001720 aa021-exit.    exit.
001730*>
