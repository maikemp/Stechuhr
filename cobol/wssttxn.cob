000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Stamp             *
000400*>   Transaction (line sequential) File      *
000500*>*******************************************
000600*>  Line length 80, trailing filler for growth.
000700*>
000800*> 14/03/87 rja - Created.
000900*> 11/05/90 rja - Added TXT-Home and TXT-Sick flags after the
001000*>                home-office trial started on the Hatfield site.
001100*>
001200 01  ST-Stamp-Transaction-Record.
001300     03  STT-Date            pic 9(8).
001400     03  STT-Date-R  redefines  STT-Date.
001500         05  STT-Date-CCYY   pic 9(4).
001600         05  STT-Date-MM     pic 99.
001700         05  STT-Date-DD     pic 99.
001800     03  STT-Type            pic x(3).    *> EIN or AUS
001900     03  STT-Time            pic 9(4).    *> HHMM
002000     03  STT-Home            pic x.       *> Y on first Ein of the day
002100     03  STT-Sick            pic x.       *> Y on a sick Aus
002200     03  filler              pic x(61).
002300*>
