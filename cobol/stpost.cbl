000010 identification            division.
000020*>========================================
000030*>
000040 program-id.              stpost.
000050 author.                  R J Allsop.
000060 installation.            Applewood Computers - Stechuhr Suite.
000070 date-written.            14/03/87.
000080 date-compiled.
000090 security.                Company confidential - payroll bureau use only.
000100*>
000110*>***************************************************************
000120*>                                                              *
000130*>   STPOST - Stamp Posting Batch                                *
000140*>                                                              *
000150*>   Reads the day's clocking transactions from TXNFILE and      *
000160*>   posts each Ein/Aus stamp onto the worker's day record on     *
000170*>   DAYFILE, creating the day record the first time a date is   *
000180*>   seen.  Weekend stamps are rejected.  After each stamp the    *
000190*>   day is recalculated (STMAP01) and, on a sick Aus that was    *
000200*>   accepted, the sick-day override is applied (STMAP05) once    *
000210*>   the recalc is done - it must come after, or the recalc       *
000220*>   would overwrite it straight back out again.                  *
000230*>                                                              *
000240*>***************************************************************
000250*>
000260*> Change log.
000270*> ----------
000280*> 14/03/87 rja -        Created for the clocking pilot - three
000290*>                       block days only.
000300*> 02/09/88 rja -        Added the travel-offset recalc call once
000310*>                       STMAP01 picked up the offset rule.
000320*> 19/11/91 rja -        Block table widened to 5 throughout.
000330*> 11/05/90 rja -        Added the Home/sick handling via the new
000340*>                       STMAP05 routine, replacing logic that
000350*>                       used to sit directly in this program.
000360*> 09/02/99 kjm -        Y2K: TXN-Date and STD-Date both confirmed
000370*>                       9(8) CCYYMMDD - no change needed.  Ref
000380*>                       Y2K-0114.
000390*> 07/03/01 djp -        Previous-workday open-stamp warning added
000400*>                       after payroll kept finding forgotten
000410*>                       clock-outs from the day before a stamp
000420*>                       run, skipping back over weekends.
000430*> 07/03/01 djp -        Sick override is now asked for from
000440*>                       STMAP05 after the day recalc, not during
000450*>                       the Aus placement, so it no longer gets
000460*>                       clobbered by the recalc that follows.
000470*>                       Also rejects an Aus stamped at or before
000480*>                       its own Ein instead of posting it and
000490*>                       clamping the hours to nil.  Ref HELP-2201.
000500*>
000510 environment               division.
000520*>========================================
000530 configuration              section.
000540 special-names.
000550     class  ws-digits-only   is  "0" thru "9".
000560*>
000570 input-output              section.
000580 file-control.
000590 copy "selsttxn.cob".
000600 copy "selstday.cob".
000610 copy "selstprm.cob".
000620*>
000630 data                      division.
000640*>========================================
000650 file section.
000660*>--------------------------------------
000670 copy "fdsttxn.cob".
000680 copy "fdstday.cob".
000690 copy "fdstprm.cob".
000700*>
000710 working-storage section.
000720*>--------------------------------------
000730 copy "wsstday.cob"  replacing  ==st-day-record==  by  ==ws-prev-day-record==
000740                               ==std-==            by  ==wspd-==.
000750*>
000760 77  txn-status                pic xx.
000770 77  day-status                pic xx.
000780 77  prm-status                pic xx.
000790 77  ws-txn-eof                pic x       value "N".
000800     88  ws-no-more-txns           value "Y".
000810 77  ws-aus-sick-switch        pic x.
000820     88  ws-aus-was-sick           value "Y".
000830 77  ws-day-invalid-key        pic x.
000840     88  ws-day-record-missing     value "Y".
000850 77  ws-weekday-of-txn         pic 9       comp.
000860 77  ws-prev-workday-date      pic 9(8)    comp.
000870 77  ws-prev-weekday           pic 9       comp.
000880 77  ws-prev-day-found-switch  pic x.
000890     88  ws-prev-day-was-found     value "Y".
000900*>
000910 01  ws-map04-call-area.
000920     03  ws-call04-function      pic x.
000930     03  ws-call04-date-in       pic 9(8).
000940     03  ws-call04-date-out      pic 9(8).
000950     03  ws-call04-weekday-out   pic 9.
000960     03  filler                  pic x(20).
000970*>
000980 01  ws-map05-call-area.
000990     03  ws-call05-function      pic x.
001000     03  ws-call05-txn-time      pic 9(4).
001010     03  ws-call05-txn-home      pic x.
001020     03  ws-call05-txn-sick      pic x.
001030     03  ws-call05-return-code   pic 9.
001040     03  ws-call05-open-flag     pic x.
001050     03  filler                  pic x(20).
001060*>
001070 01  ws-map01-call-area.
001080     03  ws-call01-mode          pic x.
001090     03  ws-call01-now-time      pic 9(4).
001100     03  ws-call01-result-total  pic s9(2)v9(2).
001110     03  ws-call01-result-ind    pic x.
001120     03  filler                  pic x(20).
001130*>
001140 01  ws-run-date-work          pic 9(8).
001150     03  ws-run-date-work-r  redefines  ws-run-date-work.
001160         05  ws-run-date-ccyy  pic 9(4).
001170         05  ws-run-date-mm    pic 99.
001180         05  ws-run-date-dd    pic 99.
001190*>
001200 01  ws-blank-day-record       pic x(192).
001210     03  ws-blank-day-record-r  redefines  ws-blank-day-record.
001220         05  filler            pic x(192).
001230*>
001240 01  ws-prev-day-work          pic 9(8).
001250     03  ws-prev-day-work-r  redefines  ws-prev-day-work.
001260         05  ws-prev-day-ccyy  pic 9(4).
001270         05  ws-prev-day-mm    pic 99.
001280         05  ws-prev-day-dd    pic 99.
001290*>
001300 linkage                   section.
001310*>--------------------------------------
001320 01  lk-run-date               pic 9(8).
001330*>
001340 procedure division  chaining  lk-run-date.
001350*>========================================
001360*>
001370 aa000-main-line.
001380*>
001390     perform  aa010-open-files       thru  aa010-exit.
001400*>
001410     perform  aa015-load-parameters  thru  aa015-exit.
001420*>
001430     perform  aa020-read-txn         thru  aa020-exit.
001440*>
001450     perform  aa030-process-txn      thru  aa030-exit
001460              until  ws-no-more-txns.
001470*>
001480     perform  aa090-close-files      thru  aa090-exit.
001490*>
001500     goback.
001510*>
001520 aa010-open-files.
001530*>
001540     open     input   txn-file.
001550*>
001560     if       txn-status  not =  "00"
001570              display  "stpost - cannot open txnfile - status " txn-status
001580              move  "Y"  to  ws-txn-eof
001590              go to  aa010-exit.
001600*>
001610     open     i-o     day-file.
001620*>
001630*>   Status 35 is "file does not exist" - the very first posting run
001640*>   at a brand new site has no DAYFILE yet.  Rather than abort, the
001650*>   file is created empty with an OUTPUT open and then reopened I-O
001660*>   so the run can proceed and start writing the first day records
001670*>   straight away.
001680     if       day-status  =  "35"
001690              close  day-file
001700              open   output  day-file
001710              close  day-file
001720              open   i-o     day-file.
001730*>
001740     if       day-status  not =  "00"
001750              display  "stpost - cannot open dayfile - status " day-status
001760              move  "Y"  to  ws-txn-eof.
001770*>
001780 aa010-exit.    exit.
001790*>
001800 aa015-load-parameters.
001810*>
001820     open     input   prm-file.
001830*>
001840     if       prm-status  not =  "00"
001850              display  "stpost - cannot open parmfile - status " prm-status
001860              move  "Y"  to  ws-txn-eof
001870              go to  aa015-exit.
001880*>
001890     read     prm-file  into  st-parameter-record.
001900*>
001910     if       prm-status  not =  "00"
001920              display  "stpost - parmfile has no parameter record"
001930              move  "Y"  to  ws-txn-eof.
001940*>
001950     close    prm-file.
001960*>
001970 aa015-exit.    exit.
001980*>
001990 aa020-read-txn.
002000*>
002010     read     txn-file  into  st-stamp-transaction-record.
002020*>
002030     if       txn-status  =  "10"
002040              move  "Y"  to  ws-txn-eof.
002050*>
002060 aa020-exit.    exit.
002070*>
002080 aa030-process-txn.
002090*>
002100     move     "W"  to  ws-call04-function.
002110*>
002120     move     stt-date  to  ws-call04-date-in.
002130*>
002140     call     "stmap04"  using  ws-map04-call-area.
002150*>
002160     move     ws-call04-weekday-out  to  ws-weekday-of-txn.
002170*>
002180*>   Stechuhr clocking only covers Monday to Friday - a stamp
002190*>   dated on a Saturday or Sunday is always a clock fault or a
002200*>   hand-keyed correction mistake, never real attendance, so it
002210*>   is logged and dropped here before a day record is touched.
002220     if       ws-weekday-of-txn  <  1  or  ws-weekday-of-txn  >  5
002230              display  "stpost - weekend txn rejected, date " stt-date
002240              go to  aa030-read-next.
002250*>
002260*>   Run before today's day record is located or built below -
002270*>   AA080 reads its own separate copy of an earlier day into
002280*>   WS-PREV-DAY-RECORD and must not disturb ST-DAY-RECORD, which
002290*>   is about to be positioned onto today's date instead.
002300     perform  aa080-check-prev-workday     thru  aa080-exit.
002310*>
002320     perform  aa040-locate-or-create-day  thru  aa040-exit.
002330*>
002340     move     "N"  to  ws-aus-sick-switch.
002350*>
002360     if       stt-type  =  "EIN"
002370              perform  aa050-post-ein  thru  aa050-exit
002380     else
002390              perform  aa060-post-aus  thru  aa060-exit.
002400*>
002410*>   Recalculated straight after every single stamp, not batched
002420*>   up at the end of the day's transactions - that way a day
002430*>   record read mid-run by another job always carries an up to
002440*>   date total, never one left over from the previous stamp.
002450     perform  aa070-recalculate-day  thru  aa070-exit.
002460*>
002470*>   Applied only now the recalc above has run - see STMAP05's
002480*>   07/03/01 change log entry.  Any earlier and the recalc would
002490*>   simply overwrite it with an ordinary Gesamt figure.
002500     if       ws-aus-was-sick
002510              perform  aa075-apply-sick-override  thru  aa075-exit.
002520*>
002530     rewrite  st-day-record.
002540*>
002550 aa030-read-next.
002560*>
002570     perform  aa020-read-txn  thru  aa020-exit.
002580*>
002590 aa030-exit.    exit.
002600*>
002610 aa040-locate-or-create-day.
002620*>
002630     move     stt-date  to  std-date.
002640*>
002650     read     day-file  into  st-day-record
002660              invalid  key
002670                       perform  aa041-build-new-day  thru  aa041-exit.
002680*>
002690 aa040-exit.    exit.
002700*>
002710 aa041-build-new-day.
002720*>   WS-BLANK-DAY-RECORD is a spaces-filled template the width of
002730*>   the record, not a real prior day - it exists purely so every
002740*>   new day starts from a known, fully space-filled state before
002750*>   the fields actually needed are moved in below.
002760*>
002770     move     ws-blank-day-record    to  st-day-record.
002780*>
002790     move     stt-date               to  std-date.
002800*>
002810     move     ws-weekday-of-txn      to  std-weekday.
002820*>
002830     move     spaces                 to  std-status.
002840*>
002850     move     "N"   to  std-total-ind.
002860*>
002870     move     "N"   to  std-ein-present (1)  std-ein-present (2)
002880                         std-ein-present (3)  std-ein-present (4)
002890                         std-ein-present (5).
002900*>
002910     move     "N"   to  std-aus-present (1)  std-aus-present (2)
002920                         std-aus-present (3)  std-aus-present (4)
002930                         std-aus-present (5).
002940*>
002950     move     "N"   to  std-hours-present (1)  std-hours-present (2)
002960                         std-hours-present (3)  std-hours-present (4)
002970                         std-hours-present (5).
002980*>
002990     move     "E"   to  ws-call04-function.
003000*>
003010     write    day-file  from  st-day-record.
003020*>
003030 aa041-exit.    exit.
003040*>
003050 aa050-post-ein.
003060*>
003070     move     "E"  to  ws-call05-function.
003080*>
003090     move     stt-time  to  ws-call05-txn-time.
003100*>
003110     move     stt-home  to  ws-call05-txn-home.
003120*>
003130     move     stt-sick  to  ws-call05-txn-sick.
003140*>
003150     call     "stmap05"  using  st-day-record  ws-map05-call-area.
003160*>   A non-zero return here can only mean the five-block table is
003170*>   already full - a sixth clock-in on a single day is always a
003180*>   double-stamp from a card fed through the reader twice, not a
003190*>   genuine sixth attendance.
003200     if       ws-call05-return-code  not =  0
003210              display  "stpost - ein table full, date " stt-date.
003220*>
003230 aa050-exit.    exit.
003240*>
003250 aa060-post-aus.
003260*>
003270     move     "A"  to  ws-call05-function.
003280*>
003290     move     stt-time  to  ws-call05-txn-time.
003300*>
003310     move     stt-home  to  ws-call05-txn-home.
003320*>
003330     move     stt-sick  to  ws-call05-txn-sick.
003340*>
003350     call     "stmap05"  using  st-day-record  ws-map05-call-area.
003360*>
003370*>   Return code 2 means no open Ein was found to close against -
003380*>   logged but not otherwise actioned, same as a table-full Ein,
003390*>   since the stamp itself cannot be placed either way.  Code 3
003400*>   below is the Aus-not-after-Ein rejection added for HELP-2201.
003410     if       ws-call05-return-code  =  2
003420              display  "stpost - no open ein to close, date " stt-date
003430     else
003440        if    ws-call05-return-code  =  3
003450              display  "stpost - aus not after ein, txn rejected, date "
003460                       stt-date
003470        else
003480           if stt-sick  =  "Y"
003490              move  "Y"  to  ws-aus-sick-switch.
003500*>
003510 aa060-exit.    exit.
003520*>
003530 aa070-recalculate-day.
003540*>
003550     move     "R"  to  ws-call01-mode.
003560*>
003570     call     "stmap01"  using  st-day-record
003580                               st-parameter-record
003590                               ws-map01-call-area.
003600*>
003610 aa070-exit.    exit.
003620*>
003630 aa075-apply-sick-override.
003640*>   Asked for from STMAP05 after the recalc above has already
003650*>   set the ordinary total/saldo - so the override is what is
003660*>   left standing on the record.  Ref HELP-2201.
003670     move     "K"  to  ws-call05-function.
003680*>
003690     call     "stmap05"  using  st-day-record  ws-map05-call-area.
003700*>
003710 aa075-exit.    exit.
003720*>
003730*>   Before a fresh day record is opened, check the most recent
003740*>   prior working day for a clock-in with no matching clock-out -
003750*>   an open stamp there means the worker forgot to clock off and
003760*>   Production Control wants to know before the week closes.
003770 aa080-check-prev-workday.
003780*>
003790     move     stt-date  to  ws-call04-date-in.
003800*>
003810     perform  aa081-step-back-one-day  thru  aa081-exit
003820              until  ws-prev-weekday  >=  1  and  ws-prev-weekday  <=  5.
003830*>
003840     move     ws-call04-date-out  to  ws-prev-workday-date.
003850*>
003860     move     "Y"  to  ws-prev-day-found-switch.
003870*>
003880     move     ws-prev-workday-date  to  std-date.
003890*>
003900     read     day-file  into  ws-prev-day-record
003910              invalid key
003920                       move  "N"  to  ws-prev-day-found-switch.
003930*>
003940     if       ws-prev-day-was-found
003950              move  "O"  to  ws-call05-function
003960              call  "stmap05"  using  ws-prev-day-record  ws-map05-call-area
003970              if    ws-call05-open-flag  =  "Y"
003980                    move  ws-prev-workday-date  to  ws-prev-day-work
003990                    display  "stpost - open stamp carried from "
004000                             ws-prev-day-ccyy "-" ws-prev-day-mm "-"
004010                             ws-prev-day-dd " onto "  stt-date.
004020*>
004030 aa080-exit.    exit.
004040*>
004050 aa081-step-back-one-day.
004060*>
004070     move     "S"  to  ws-call04-function.
004080*>
004090     call     "stmap04"  using  ws-map04-call-area.
004100*>
004110     move     "W"  to  ws-call04-function.
004120*>
004130     move     ws-call04-date-out  to  ws-call04-date-in.
004140*>
004150     call     "stmap04"  using  ws-map04-call-area.
004160*>
004170     move     ws-call04-weekday-out  to  ws-prev-weekday.
004180*>
004190 aa081-exit.    exit.
004200*>
004210 aa090-close-files.
004220*>
004230     close    txn-file.
004240*>
004250     close    day-file.
004260*>
004270 aa090-exit.    exit.
004280*>
