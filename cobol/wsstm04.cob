000100*>*******************************************
000200*>                                          *
000300*>  Linkage For STMAP04 - Date/Weekday       *
000400*>*******************************************
000500*>
000600*> 14/03/87 rja - Created.
000700*> 19/11/91 rja - Added LKM4-Function so one CALL serves the
000800*>                weekday, add-a-day and last-day-of-month
000900*>                enquiries alike.
000950*> 07/03/01 djp - Added LKM4-Subtract-Day for the previous-workday
000960*>                open-stamp warning on the posting run.
001000*>
001100 01  ST-Map04-Linkage.
001200     03  LKM4-Function           pic x.
001300         88  LKM4-Weekday-Of         value "W".
001400         88  LKM4-Add-Day            value "A".
001500         88  LKM4-Last-Day-Of-Month  value "L".
001600         88  LKM4-Monday-Of-Week     value "M".
001650         88  LKM4-Subtract-Day       value "S".
001700     03  LKM4-Date-In            pic 9(8).
001800     03  LKM4-Date-Out           pic 9(8).
001900     03  LKM4-Weekday-Out        pic 9.
002000     03  filler                  pic x(20).
002100*>
