000100*> SELECT For Stamp Transaction File.
000200*> 14/03/87 rja - Created.
000300*>
000400     select  Txn-File  assign       TXNFILE
000500                       organization line sequential
000600                       access mode   sequential
000700                       file status   Txn-Status.
000800*>
